000100*****************************************************************         
000200*   LICENSED TO UNIVERSITY LIBRARY SYSTEMS GROUP                          
000300*   ALL RIGHTS RESERVED                                                   
000400*****************************************************************         
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID.     LMUSRSVC.                                                
000700 AUTHOR.         M W BRENNAN.                                             
000800 INSTALLATION.   UNIVERSITY LIBRARY SYSTEMS GROUP.                        
000900 DATE-WRITTEN.   04/30/89.                                                
001000 DATE-COMPILED.                                                           
001100 SECURITY.       NON-CONFIDENTIAL.                                        
001200*****************************************************************         
001300*    CHANGE LOG                                                           
001400*    ----------                                                           
001500*    04/30/89  MWB  0005  ORIGINAL PROGRAM - USER REGISTRATION,           
001600*                         ADAPTED FROM THE OLD CSIMPSRV SIMPLE            
001700*                         SERVICE ROUTINE FRAMEWORK.                      
001800*    09/14/90  MWB  0041  ADDED BR-11 POSITION-BASED USER-ID              
001900*                         ASSIGNMENT (FIRST REGISTRANT IS 1).             
002000*    02/11/93  RDK  0077  ADDED BR-10 CASE-INSENSITIVE USERNAME           
002100*                         UNIQUENESS CHECK AT REGISTRATION.               
002200*    06/20/95  RDK  0142  ADDED PAYFINE TRANSACTION AND ADDFINE           
002300*                         ADMINISTRATIVE ADJUSTMENT TRANSACTION.          
002400*    02/03/97  HPN  0201  AUTHENTICATE ENTRY POINT ADDED FOR THE          
002500*                         NEW BATCH LOGON-VALIDATION TRANSACTION.         
002600*    01/11/99  HPN  0219  Y2K - NO DATE FIELDS TOUCHED HERE, NOTE         
002700*                         ADDED FOR THE REMEDIATION LOG ONLY.             
002800*    04/14/02  JFT  0266  DEFENSIVE NUMERIC-CLASS TEST ADDED ON           
002900*                         THE PAY-AMOUNT FIELD, SAME IDIOM AS             
003000*                         LMBATCH USES ON THE INCOMING ISBN.              
003100*    08/22/06  JFT  0327  AUDIT FOUND REGISTRATION ACCEPTED ANY           
003200*                         EMAIL VALUE, INCLUDING ONE WITH NO "@".         
003300*                         ADDED WS-AT-COUNT SCAN TO 1000-REGISTER-        
003400*                         USER, REJECTS THE SAME WAY A DUPLICATE          
003500*                         USERNAME IS REJECTED.                           
003600*    10/14/06  JFT  0340  PAYFINE/ADDFINE TOOK TF-TARGET-USERID ON        
003700*                         FAITH BEFORE SEARCHING THE ROSTER - A           
003800*                         CORRUPTED ID FROM AN UPSTREAM SERVER            
003900*                         COULD MISCOMPARE.  ADDED THE SAME               
004000*                         DEFENSIVE NUMERIC-CLASS TEST 0266 USES          
004100*                         ON PAY-AMOUNT, NOW ALSO ON THE USER-ID.         
004200*****************************************************************         
004300 ENVIRONMENT DIVISION.                                                    
004400 CONFIGURATION SECTION.                                                   
004500 SOURCE-COMPUTER.  IBM-370.                                               
004600 OBJECT-COMPUTER.  IBM-370.                                               
004700 SPECIAL-NAMES.                                                           
004800     C01 IS TOP-OF-FORM                                                   
004900     CLASS NUMERIC-CLASS IS "0" THRU "9"                                  
005000     UPSI-0 ON STATUS IS LM-RERUN-SWITCH.                                 
005100 DATA DIVISION.                                                           
005200 WORKING-STORAGE SECTION.                                                 
005300 01  WS-SWITCHES.                                                         
005400     05  LM-RERUN-SWITCH          PIC X(01) VALUE "N".                    
005500     05  WS-REJECT-SW             PIC X(01) VALUE "N".                    
005600         88  WS-REJECTED              VALUE "Y".                          
005700     05  FILLER                   PIC X(01) VALUE SPACE.                  
005800 01  WS-WORK.                                                             
005900     05  WS-SUB                   PIC 9(04) COMP VALUE ZERO.              
006000     05  WS-MATCH-IX              PIC 9(04) COMP VALUE ZERO.              
006100     05  WS-ACTOR-IX              PIC 9(04) COMP VALUE ZERO.              
006200     05  WS-REJECT-REASON         PIC X(30) VALUE SPACES.                 
006300     05  WS-AT-COUNT              PIC 9(02) COMP VALUE ZERO.              
006400     05  FILLER                   PIC X(01) VALUE SPACE.                  
006500 01  WS-USERNAME-FOLD             PIC X(20) VALUE SPACES.                 
006600 01  WS-CANDIDATE-FOLD            PIC X(20) VALUE SPACES.                 
006700 01  WS-PAY-AMOUNT-TEST           PIC S9(05)V99 VALUE ZERO.               
006800 01  WS-PAY-AMOUNT-TEST-R REDEFINES WS-PAY-AMOUNT-TEST.                   
006900     05  WS-PAY-AMOUNT-TEST-X     PIC X(07).                              
007000*    DEFENSIVE CLASS TEST ON THE INCOMING TARGET USER-ID BEFORE           
007100*    THE ROSTER SEARCH, SAME REDEFINES IDIOM AS THE PAY-AMOUNT            
007200*    TEST ABOVE (0266).                                                   
007300 01  WS-USERID-TEST               PIC 9(06) VALUE ZERO.                   
007400 01  WS-USERID-TEST-R REDEFINES WS-USERID-TEST.                           
007500     05  WS-USERID-TEST-X         PIC X(06).                              
007600*                                                                         
007700     COPY LMLOG.                                                          
007800*                                                                         
007900 LINKAGE SECTION.                                                         
008000 01  TRAN-FILE-REC.                                                       
008100     05  TF-TRAN-CODE             PIC X(08).                              
008200         88  TF-REGISTER-USER         VALUE "REGISTER".                   
008300         88  TF-PAY-FINE              VALUE "PAYFINE ".                   
008400         88  TF-ADD-FINE              VALUE "ADDFINE ".                   
008500         88  TF-AUTHENTICATE          VALUE "AUTHUSER".                   
008600     05  TF-ACTOR-USERID          PIC 9(06).                              
008700     05  TF-TARGET-USERID         PIC 9(06).                              
008800     05  TF-ISBN                  PIC 9(06).                              
008900     05  FILLER                   PIC X(76).                              
009000     05  TF-NAME                  PIC X(30).                              
009100     05  TF-USERNAME              PIC X(20).                              
009200     05  TF-PASSWORD              PIC X(20).                              
009300     05  TF-EMAIL                 PIC X(40).                              
009400     05  TF-IS-ADMIN              PIC X(01).                              
009500     05  TF-PAY-AMOUNT            PIC S9(05)V99.                          
009600     05  FILLER                   PIC X(19).                              
009700     COPY LMUSER.                                                         
009800*****************************************************************         
009900 PROCEDURE DIVISION USING TRAN-FILE-REC                                   
010000                          LM-USER-TABLE.                                  
010100*****************************************************************         
010200 0000-MAINLINE.                                                           
010300     MOVE "LMUSRSVC" TO LM-LOGMSG-ROUTINE.                                
010400     MOVE "N" TO WS-REJECT-SW.                                            
010500     EVALUATE TRUE                                                        
010600         WHEN TF-REGISTER-USER                                            
010700             PERFORM 1000-REGISTER-USER THRU 1000-EXIT                    
010800         WHEN TF-AUTHENTICATE                                             
010900             PERFORM 2000-AUTHENTICATE THRU 2000-EXIT                     
011000         WHEN TF-PAY-FINE                                                 
011100             PERFORM 3000-PAY-FINE THRU 3000-EXIT                         
011200         WHEN TF-ADD-FINE                                                 
011300             PERFORM 4000-ADD-FINE THRU 4000-EXIT                         
011400     END-EVALUATE.                                                        
011500     IF WS-REJECTED                                                       
011600         MOVE WS-REJECT-REASON TO LM-LOGMSG-TEXT                          
011700     ELSE                                                                 
011800         MOVE "TRANSACTION COMPLETED" TO LM-LOGMSG-TEXT                   
011900     END-IF.                                                              
012000     DISPLAY LM-LOGMSG.                                                   
012100     GOBACK.                                                              
012200*                                                                         
012300*    BR-10 - USERNAME MUST BE UNIQUE WITHOUT REGARD TO CASE.              
012400*    BR-11 - NEW USER-ID IS ONE MORE THAN THE CURRENT ROSTER              
012500*    SIZE, SO THE FIRST REGISTRANT BECOMES USER 1.                        
012600 1000-REGISTER-USER.                                                      
012700*    EMAIL MUST CONTAIN AN "@" OR THE REGISTRATION IS REJECTED -          
012800*    NO OTHER FORMAT CHECKING IS DONE (SEE LMUSER FOR THE FIELD).         
012900     MOVE ZERO TO WS-AT-COUNT.                                            
013000     INSPECT TF-EMAIL TALLYING WS-AT-COUNT FOR ALL "@".                   
013100     IF WS-AT-COUNT = ZERO                                                
013200         MOVE "Y" TO WS-REJECT-SW                                         
013300         MOVE "EMAIL ADDRESS IS INVALID" TO WS-REJECT-REASON              
013400         GO TO 1000-EXIT                                                  
013500     END-IF.                                                              
013600     MOVE TF-USERNAME TO WS-CANDIDATE-FOLD.                               
013700     INSPECT WS-CANDIDATE-FOLD CONVERTING                                 
013800         "abcdefghijklmnopqrstuvwxyz" TO                                  
013900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
014000     SET WS-MATCH-IX TO ZERO.                                             
014100     SET WS-SUB TO 1.                                                     
014200     PERFORM 1010-CHECK-DUPLICATE THRU 1010-EXIT                          
014300             UNTIL WS-SUB > LU-TABLE-COUNT.                               
014400     IF WS-MATCH-IX NOT = ZERO                                            
014500         MOVE "Y" TO WS-REJECT-SW                                         
014600         MOVE "USERNAME ALREADY REGISTERED" TO WS-REJECT-REASON           
014700         GO TO 1000-EXIT                                                  
014800     END-IF.                                                              
014900     ADD 1 TO LU-TABLE-COUNT.                                             
015000     SET LU-TABLE-IX TO LU-TABLE-COUNT.                                   
015100     MOVE LU-TABLE-COUNT      TO LU-T-USER-ID (LU-TABLE-IX).              
015200     MOVE TF-NAME             TO LU-T-NAME (LU-TABLE-IX).                 
015300     MOVE TF-USERNAME         TO LU-T-USERNAME (LU-TABLE-IX).             
015400     MOVE TF-PASSWORD         TO LU-T-PASSWORD (LU-TABLE-IX).             
015500     MOVE TF-IS-ADMIN         TO LU-T-IS-ADMIN (LU-TABLE-IX).             
015600     MOVE TF-EMAIL            TO LU-T-EMAIL (LU-TABLE-IX).                
015700     MOVE ZERO                TO LU-T-FINE-BALANCE (LU-TABLE-IX).         
015800     MOVE LU-TABLE-COUNT      TO TF-TARGET-USERID.                        
015900 1000-EXIT.                                                               
016000     EXIT.                                                                
016100*                                                                         
016200*    CASE-FOLD TO UPPER FOR THE UNIQUENESS COMPARE ONLY - THE             
016300*    STORED USERNAME AND PASSWORD KEEP THE CALLER'S CASE.                 
016400 1010-CHECK-DUPLICATE.                                                    
016500     MOVE LU-T-USERNAME (WS-SUB) TO WS-USERNAME-FOLD.                     
016600     INSPECT WS-USERNAME-FOLD CONVERTING                                  
016700         "abcdefghijklmnopqrstuvwxyz" TO                                  
016800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
016900     IF WS-USERNAME-FOLD = WS-CANDIDATE-FOLD                              
017000         SET WS-MATCH-IX TO WS-SUB                                        
017100     END-IF.                                                              
017200     ADD 1 TO WS-SUB.                                                     
017300 1010-EXIT.                                                               
017400     EXIT.                                                                
017500*                                                                         
017600*    BR-12 - AUTHENTICATE IS CASE-SENSITIVE, EXACT MATCH ON               
017700*    BOTH USERNAME AND PASSWORD, FIRST MATCH IN THE ROSTER WINS.          
017800 2000-AUTHENTICATE.                                                       
017900     SET WS-MATCH-IX TO ZERO.                                             
018000     SET WS-SUB TO 1.                                                     
018100     PERFORM 2010-MATCH-CREDENTIAL THRU 2010-EXIT                         
018200             UNTIL WS-SUB > LU-TABLE-COUNT                                
018300                OR WS-MATCH-IX NOT = ZERO.                                
018400     IF WS-MATCH-IX = ZERO                                                
018500         MOVE "Y" TO WS-REJECT-SW                                         
018600         MOVE "INVALID USERNAME OR PASSWORD" TO WS-REJECT-REASON          
018700     ELSE                                                                 
018800         MOVE LU-T-USER-ID (WS-MATCH-IX) TO TF-TARGET-USERID              
018900     END-IF.                                                              
019000 2000-EXIT.                                                               
019100     EXIT.                                                                
019200*                                                                         
019300 2010-MATCH-CREDENTIAL.                                                   
019400     IF LU-T-USERNAME (WS-SUB) = TF-USERNAME                              
019500        AND LU-T-PASSWORD (WS-SUB) = TF-PASSWORD                          
019600         SET WS-MATCH-IX TO WS-SUB                                        
019700     END-IF.                                                              
019800     ADD 1 TO WS-SUB.                                                     
019900 2010-EXIT.                                                               
020000     EXIT.                                                                
020100*                                                                         
020200*    BR-13 - PAYMENT REDUCES THE TARGET'S FINE BALANCE.  AN               
020300*    AMOUNT LARGER THAN THE BALANCE DOES NOT OVERPAY - THE                
020400*    BALANCE SIMPLY GOES TO ZERO, THE EXCESS IS NOT TRACKED.              
020500 3000-PAY-FINE.                                                           
020600     MOVE TF-TARGET-USERID TO WS-USERID-TEST.                             
020700     IF WS-USERID-TEST-X NOT NUMERIC                                      
020800         MOVE "Y" TO WS-REJECT-SW                                         
020900         MOVE "TARGET USER-ID IS INVALID" TO WS-REJECT-REASON             
021000         GO TO 3000-EXIT                                                  
021100     END-IF.                                                              
021200     SET WS-ACTOR-IX TO ZERO.                                             
021300     SET WS-SUB TO 1.                                                     
021400     PERFORM 3010-FIND-TARGET THRU 3010-EXIT                              
021500             UNTIL WS-SUB > LU-TABLE-COUNT.                               
021600     IF WS-ACTOR-IX = ZERO                                                
021700         MOVE "Y" TO WS-REJECT-SW                                         
021800         MOVE "USER NOT FOUND" TO WS-REJECT-REASON                        
021900         GO TO 3000-EXIT                                                  
022000     END-IF.                                                              
022100     MOVE TF-PAY-AMOUNT TO WS-PAY-AMOUNT-TEST.                            
022200     IF WS-PAY-AMOUNT-TEST-X NOT NUMERIC                                  
022300             OR TF-PAY-AMOUNT <= ZERO                                     
022400         MOVE "Y" TO WS-REJECT-SW                                         
022500         MOVE "PAYMENT AMOUNT IS INVALID" TO WS-REJECT-REASON             
022600         GO TO 3000-EXIT                                                  
022700     END-IF.                                                              
022800     IF LU-T-FINE-BALANCE (WS-ACTOR-IX) = ZERO                            
022900         MOVE "Y" TO WS-REJECT-SW                                         
023000         MOVE "NO FINE BALANCE OUTSTANDING" TO WS-REJECT-REASON           
023100         GO TO 3000-EXIT                                                  
023200     END-IF.                                                              
023300     IF TF-PAY-AMOUNT > LU-T-FINE-BALANCE (WS-ACTOR-IX)                   
023400         MOVE ZERO TO LU-T-FINE-BALANCE (WS-ACTOR-IX)                     
023500     ELSE                                                                 
023600         SUBTRACT TF-PAY-AMOUNT FROM                                      
023700             LU-T-FINE-BALANCE (WS-ACTOR-IX)                              
023800     END-IF.                                                              
023900 3000-EXIT.                                                               
024000     EXIT.                                                                
024100*                                                                         
024200*    BR-14 - ADMINISTRATIVE FINE ADJUSTMENT.  ONLY A POSITIVE             
024300*    AMOUNT IS EVER ADDED - A NON-POSITIVE AMOUNT IS SILENTLY             
024400*    IGNORED, NOT REJECTED.                                               
024500 4000-ADD-FINE.                                                           
024600     MOVE TF-TARGET-USERID TO WS-USERID-TEST.                             
024700     IF WS-USERID-TEST-X NOT NUMERIC                                      
024800         MOVE "Y" TO WS-REJECT-SW                                         
024900         MOVE "TARGET USER-ID IS INVALID" TO WS-REJECT-REASON             
025000         GO TO 4000-EXIT                                                  
025100     END-IF.                                                              
025200     SET WS-ACTOR-IX TO ZERO.                                             
025300     SET WS-SUB TO 1.                                                     
025400     PERFORM 3010-FIND-TARGET THRU 3010-EXIT                              
025500             UNTIL WS-SUB > LU-TABLE-COUNT.                               
025600     IF WS-ACTOR-IX = ZERO                                                
025700         MOVE "Y" TO WS-REJECT-SW                                         
025800         MOVE "USER NOT FOUND" TO WS-REJECT-REASON                        
025900         GO TO 4000-EXIT                                                  
026000     END-IF.                                                              
026100     IF TF-PAY-AMOUNT > ZERO                                              
026200         ADD TF-PAY-AMOUNT TO LU-T-FINE-BALANCE (WS-ACTOR-IX)             
026300     END-IF.                                                              
026400 4000-EXIT.                                                               
026500     EXIT.                                                                
026600*                                                                         
026700 3010-FIND-TARGET.                                                        
026800     IF LU-T-USER-ID (WS-SUB) = TF-TARGET-USERID                          
026900         SET WS-ACTOR-IX TO WS-SUB                                        
027000     END-IF.                                                              
027100     ADD 1 TO WS-SUB.                                                     
027200 3010-EXIT.                                                               
027300     EXIT.                                                                
