000100*****************************************************************         
000200*   LMREMLN.CPY  -  OVERDUE REMINDER ACCUMULATOR (BR-15, BUILT IN         
000300*   PASS 1 OF LMREMIND AND PRINTED TO LMREMRPT IN PASS 2).                
000400*****************************************************************         
000500*    PER-USER OVERDUE ACCUMULATOR TABLE BUILT IN PASS 1 OF                
000600*    LMREMIND, ONE ENTRY PER USER IN THE ROSTER (CONTROL BREAK            
000700*    KEYED BY LR-USER-ID, SEE BR-15).                                     
000800 01  LM-REMINDER-TABLE.                                                   
000900     05  LR-TABLE-COUNT          PIC 9(04) COMP VALUE ZERO.               
001000     05  FILLER                  PIC X(01) VALUE SPACE.                   
001100     05  LR-TABLE-ENTRY OCCURS 0 TO 500 TIMES                             
001200             DEPENDING ON LR-TABLE-COUNT                                  
001300             INDEXED BY LR-TABLE-IX.                                      
001400         10  LR-T-USER-ID            PIC 9(06).                           
001500         10  LR-T-OVERDUE-COUNT      PIC 9(04) COMP-5 VALUE ZERO.         
