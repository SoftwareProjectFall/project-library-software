000100*****************************************************************         
000200*   LICENSED TO UNIVERSITY LIBRARY SYSTEMS GROUP                          
000300*   ALL RIGHTS RESERVED                                                   
000400*****************************************************************         
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID.     LMSRCH.                                                  
000700 AUTHOR.         M W BRENNAN.                                             
000800 INSTALLATION.   UNIVERSITY LIBRARY SYSTEMS GROUP.                        
000900 DATE-WRITTEN.   05/07/89.                                                
001000 DATE-COMPILED.                                                           
001100 SECURITY.       NON-CONFIDENTIAL.                                        
001200*****************************************************************         
001300*    CHANGE LOG                                                           
001400*    ----------                                                           
001500*    05/07/89  MWB  0006  ORIGINAL PROGRAM - CATALOG SEARCH AND           
001600*                         LIST, ADAPTED FROM THE OLD FUNDPR PRICE         
001700*                         INQUIRY SERVER'S SCAN-AND-BUILD PATTERN.        
001800*    02/11/93  RDK  0077  ADDED TITLE/AUTHOR SUBSTRING SEARCH.            
001900*    02/03/97  HPN  0201  ADDED LIST-BY-USER AND LIST-OVERDUE             
002000*                         MODES FOR THE NEW MEMBER SELF-SERVICE           
002100*                         TERMINALS.                                      
002200*    01/11/99  HPN  0219  Y2K - OVERDUE COMPARE NOW USES CCYYMMDD         
002300*                         FIELDS THROUGHOUT.                              
002400*    05/17/06  JFT  0301  RESULT TABLE MOVED TO LINKAGE SO LMBATCH        
002500*                         CAN PRINT IT TO LMSRCHR AFTER THE CALL.         
002600*    10/14/06  JFT  0339  LIST/SEARCH STATUS TEXT SHOWED THE DUE DATE     
002700*                         AS RAW CCYYMMDD DIGITS - HARD TO READ ON THE    
002800*                         SELF-SERVICE TERMINAL SCREENS.  ADDED A DATE    
002900*                         BREAKOUT GROUP SO THE STATUS LINE NOW PRINTS    
003000*                         THE DUE DATE AS MM/DD/CCYY.                     
003100*****************************************************************         
003200 ENVIRONMENT DIVISION.                                                    
003300 CONFIGURATION SECTION.                                                   
003400 SOURCE-COMPUTER.  IBM-370.                                               
003500 OBJECT-COMPUTER.  IBM-370.                                               
003600 SPECIAL-NAMES.                                                           
003700     C01 IS TOP-OF-FORM                                                   
003800     CLASS NUMERIC-CLASS IS "0" THRU "9"                                  
003900     UPSI-0 ON STATUS IS LM-RERUN-SWITCH.                                 
004000 DATA DIVISION.                                                           
004100 WORKING-STORAGE SECTION.                                                 
004200 01  WS-SWITCHES.                                                         
004300     05  LM-RERUN-SWITCH          PIC X(01) VALUE "N".                    
004400     05  FILLER                   PIC X(01) VALUE SPACE.                  
004500 01  WS-WORK.                                                             
004600     05  WS-SUB                   PIC 9(04) COMP VALUE ZERO.              
004700     05  WS-START                 PIC 9(04) COMP VALUE ZERO.              
004800     05  WS-QUERY-LEN             PIC 9(04) COMP VALUE ZERO.              
004900     05  WS-FIELD-LEN             PIC 9(04) COMP VALUE 40.                
005000     05  WS-HIGH-LIMIT            PIC 9(04) COMP VALUE ZERO.              
005100     05  WS-MATCH-SW              PIC X(01) VALUE "N".                    
005200         88  WS-SUBSTR-MATCHED        VALUE "Y".                          
005300     05  FILLER                   PIC X(01) VALUE SPACE.                  
005400 01  WS-TITLE-FOLD                PIC X(40) VALUE SPACES.                 
005500 01  WS-AUTHOR-FOLD               PIC X(30) VALUE SPACES.                 
005600 01  WS-QUERY-FOLD                PIC X(40) VALUE SPACES.                 
005700 01  WS-TODAY-BREAKOUT            PIC 9(08).                              
005800*    DUE-DATE BREAKOUT WITH A RAW-DIGIT REDEFINES SO THE STATUS           
005900*    TEXT IN 9000-APPEND-RESULT CAN PRINT MM/DD/CCYY INSTEAD OF           
006000*    THE UNBROKEN CCYYMMDD DIGIT STRING.                                  
006100 01  WS-DUE-BREAKOUT.                                                     
006200     05  WS-DUE-CCYY              PIC 9(04).                              
006300     05  WS-DUE-MM                PIC 9(02).                              
006400     05  WS-DUE-DD                PIC 9(02).                              
006500     05  FILLER                   PIC X(01) VALUE SPACE.                  
006600 01  WS-DUE-BREAKOUT-R REDEFINES WS-DUE-BREAKOUT.                         
006700     05  WS-DUE-RAW               PIC 9(08).                              
006800     05  FILLER                   PIC X(01).                              
006900*                                                                         
007000     COPY LMLOG.                                                          
007100*                                                                         
007200 LINKAGE SECTION.                                                         
007300 01  TRAN-FILE-REC.                                                       
007400     05  TF-TRAN-CODE             PIC X(08).                              
007500         88  TF-SEARCH-ISBN           VALUE "FINDISBN".                   
007600         88  TF-SEARCH-TITLE          VALUE "FINDTTL ".                   
007700         88  TF-SEARCH-AUTHOR         VALUE "FINDAUTH".                   
007800         88  TF-LIST-ALL              VALUE "LISTALL ".                   
007900         88  TF-LIST-BY-USER          VALUE "LISTUSR ".                   
008000         88  TF-LIST-OVERDUE          VALUE "LISTOVR ".                   
008100     05  TF-ACTOR-USERID          PIC 9(06).                              
008200     05  TF-TARGET-USERID         PIC 9(06).                              
008300     05  TF-ISBN                  PIC 9(06).                              
008400     05  TF-TITLE                 PIC X(40).                              
008500     05  TF-AUTHOR                PIC X(30).                              
008600     05  FILLER                   PIC X(44).                              
008700     COPY LMITEM.                                                         
008800     COPY LMSRCH.                                                         
008900 01  LK-SYSTEM-DATE               PIC 9(08).                              
009000*****************************************************************         
009100 PROCEDURE DIVISION USING TRAN-FILE-REC                                   
009200                          LM-ITEM-TABLE                                   
009300                          LM-SEARCH-TABLE                                 
009400                          LK-SYSTEM-DATE.                                 
009500*****************************************************************         
009600 0000-MAINLINE.                                                           
009700     MOVE "LMSRCH  " TO LM-LOGMSG-ROUTINE.                                
009800     MOVE ZERO TO LS-TABLE-COUNT.                                         
009900     MOVE LK-SYSTEM-DATE TO WS-TODAY-BREAKOUT.                            
010000     EVALUATE TRUE                                                        
010100         WHEN TF-SEARCH-ISBN                                              
010200             PERFORM 1000-SEARCH-ISBN THRU 1000-EXIT                      
010300         WHEN TF-SEARCH-TITLE                                             
010400             PERFORM 2000-SEARCH-TITLE THRU 2000-EXIT                     
010500         WHEN TF-SEARCH-AUTHOR                                            
010600             PERFORM 3000-SEARCH-AUTHOR THRU 3000-EXIT                    
010700         WHEN TF-LIST-ALL                                                 
010800             PERFORM 4000-LIST-ALL THRU 4000-EXIT                         
010900         WHEN TF-LIST-BY-USER                                             
011000             PERFORM 5000-LIST-BY-USER THRU 5000-EXIT                     
011100         WHEN TF-LIST-OVERDUE                                             
011200             PERFORM 6000-LIST-OVERDUE THRU 6000-EXIT                     
011300     END-EVALUATE.                                                        
011400     MOVE "SEARCH REQUEST COMPLETED" TO LM-LOGMSG-TEXT.                   
011500     DISPLAY LM-LOGMSG.                                                   
011600     GOBACK.                                                              
011700*                                                                         
011800 1000-SEARCH-ISBN.                                                        
011900     SET WS-SUB TO 1.                                                     
012000     PERFORM 1010-MATCH-ISBN THRU 1010-EXIT                               
012100             UNTIL WS-SUB > LI-TABLE-COUNT.                               
012200 1000-EXIT.                                                               
012300     EXIT.                                                                
012400*                                                                         
012500 1010-MATCH-ISBN.                                                         
012600     IF LI-T-ISBN (WS-SUB) = TF-ISBN                                      
012700         PERFORM 9000-APPEND-RESULT THRU 9000-EXIT                        
012800     END-IF.                                                              
012900     ADD 1 TO WS-SUB.                                                     
013000 1010-EXIT.                                                               
013100     EXIT.                                                                
013200*                                                                         
013300*    CASE-INSENSITIVE SUBSTRING MATCH ON TITLE.                           
013400 2000-SEARCH-TITLE.                                                       
013500     MOVE TF-TITLE TO WS-QUERY-FOLD.                                      
013600     INSPECT WS-QUERY-FOLD CONVERTING                                     
013700         "abcdefghijklmnopqrstuvwxyz" TO                                  
013800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
013900     MOVE 40 TO WS-FIELD-LEN.                                             
014000     PERFORM 8900-QUERY-LENGTH THRU 8900-EXIT.                            
014100     SET WS-SUB TO 1.                                                     
014200     PERFORM 2010-MATCH-TITLE THRU 2010-EXIT                              
014300             UNTIL WS-SUB > LI-TABLE-COUNT.                               
014400 2000-EXIT.                                                               
014500     EXIT.                                                                
014600*                                                                         
014700 2010-MATCH-TITLE.                                                        
014800     MOVE LI-T-TITLE (WS-SUB) TO WS-TITLE-FOLD.                           
014900     INSPECT WS-TITLE-FOLD CONVERTING                                     
015000         "abcdefghijklmnopqrstuvwxyz" TO                                  
015100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
015200     PERFORM 8910-SCAN-SUBSTRING THRU 8910-EXIT.                          
015300     IF WS-SUBSTR-MATCHED                                                 
015400         PERFORM 9000-APPEND-RESULT THRU 9000-EXIT                        
015500     END-IF.                                                              
015600     ADD 1 TO WS-SUB.                                                     
015700 2010-EXIT.                                                               
015800     EXIT.                                                                
015900*                                                                         
016000*    CASE-INSENSITIVE SUBSTRING MATCH ON AUTHOR.                          
016100 3000-SEARCH-AUTHOR.                                                      
016200     MOVE SPACES TO WS-QUERY-FOLD.                                        
016300     MOVE TF-AUTHOR TO WS-QUERY-FOLD (1:30).                              
016400     INSPECT WS-QUERY-FOLD CONVERTING                                     
016500         "abcdefghijklmnopqrstuvwxyz" TO                                  
016600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
016700     MOVE 30 TO WS-FIELD-LEN.                                             
016800     PERFORM 8900-QUERY-LENGTH THRU 8900-EXIT.                            
016900     SET WS-SUB TO 1.                                                     
017000     PERFORM 3010-MATCH-AUTHOR THRU 3010-EXIT                             
017100             UNTIL WS-SUB > LI-TABLE-COUNT.                               
017200 3000-EXIT.                                                               
017300     EXIT.                                                                
017400*                                                                         
017500 3010-MATCH-AUTHOR.                                                       
017600     MOVE SPACES TO WS-AUTHOR-FOLD.                                       
017700     MOVE LI-T-AUTHOR (WS-SUB) TO WS-AUTHOR-FOLD.                         
017800     INSPECT WS-AUTHOR-FOLD CONVERTING                                    
017900         "abcdefghijklmnopqrstuvwxyz" TO                                  
018000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
018100     MOVE SPACES TO WS-TITLE-FOLD.                                        
018200     MOVE WS-AUTHOR-FOLD TO WS-TITLE-FOLD (1:30).                         
018300     PERFORM 8910-SCAN-SUBSTRING THRU 8910-EXIT.                          
018400     IF WS-SUBSTR-MATCHED                                                 
018500         PERFORM 9000-APPEND-RESULT THRU 9000-EXIT                        
018600     END-IF.                                                              
018700     ADD 1 TO WS-SUB.                                                     
018800 3010-EXIT.                                                               
018900     EXIT.                                                                
019000*                                                                         
019100*    FULL CATALOG LISTING WITH COMPUTED STATUS.                           
019200 4000-LIST-ALL.                                                           
019300     SET WS-SUB TO 1.                                                     
019400     PERFORM 4010-APPEND-WITH-STATUS THRU 4010-EXIT                       
019500             UNTIL WS-SUB > LI-TABLE-COUNT.                               
019600 4000-EXIT.                                                               
019700     EXIT.                                                                
019800*                                                                         
019900 4010-APPEND-WITH-STATUS.                                                 
020000     PERFORM 9000-APPEND-RESULT THRU 9000-EXIT.                           
020100     ADD 1 TO WS-SUB.                                                     
020200 4010-EXIT.                                                               
020300     EXIT.                                                                
020400*                                                                         
020500*    LISTING RESTRICTED TO ONE USER'S CURRENTLY BORROWED ITEMS.           
020600 5000-LIST-BY-USER.                                                       
020700     SET WS-SUB TO 1.                                                     
020800     PERFORM 5010-MATCH-BORROWER THRU 5010-EXIT                           
020900             UNTIL WS-SUB > LI-TABLE-COUNT.                               
021000 5000-EXIT.                                                               
021100     EXIT.                                                                
021200*                                                                         
021300 5010-MATCH-BORROWER.                                                     
021400     IF LI-T-BORROWED-FLAG (WS-SUB) = "Y"                                 
021500        AND LI-T-BORROWED-BY-USERID (WS-SUB) = TF-TARGET-USERID           
021600         PERFORM 9000-APPEND-RESULT THRU 9000-EXIT                        
021700     END-IF.                                                              
021800     ADD 1 TO WS-SUB.                                                     
021900 5010-EXIT.                                                               
022000     EXIT.                                                                
022100*                                                                         
022200*    LISTING RESTRICTED TO ALL CURRENTLY OVERDUE ITEMS (BR-9).            
022300 6000-LIST-OVERDUE.                                                       
022400     SET WS-SUB TO 1.                                                     
022500     PERFORM 6010-MATCH-OVERDUE THRU 6010-EXIT                            
022600             UNTIL WS-SUB > LI-TABLE-COUNT.                               
022700 6000-EXIT.                                                               
022800     EXIT.                                                                
022900*                                                                         
023000 6010-MATCH-OVERDUE.                                                      
023100     IF LI-T-BORROWED-FLAG (WS-SUB) = "Y"                                 
023200        AND LI-T-DUE-DATE (WS-SUB) < WS-TODAY-BREAKOUT                    
023300         PERFORM 9000-APPEND-RESULT THRU 9000-EXIT                        
023400     END-IF.                                                              
023500     ADD 1 TO WS-SUB.                                                     
023600 6010-EXIT.                                                               
023700     EXIT.                                                                
023800*                                                                         
023900*    COMPUTE HOW MANY TRAILING BYTES OF THE 40-BYTE FOLD AREA             
024000*    ARE SIGNIFICANT (NON-BLANK), SCANNING BACKWARD FROM                  
024100*    WS-FIELD-LEN.  BACKWARD SCAN IS PARAGRAPH-DRIVEN, NOT AN             
024200*    INLINE PERFORM, PER SHOP STANDARD.                                   
024300 8900-QUERY-LENGTH.                                                       
024400     MOVE WS-FIELD-LEN TO WS-QUERY-LEN.                                   
024500     PERFORM 8905-TRIM-ONE-CHAR THRU 8905-EXIT                            
024600             UNTIL WS-QUERY-LEN = ZERO                                    
024700                OR WS-QUERY-FOLD (WS-QUERY-LEN:1) NOT = SPACE.            
024800 8900-EXIT.                                                               
024900     EXIT.                                                                
025000*                                                                         
025100 8905-TRIM-ONE-CHAR.                                                      
025200     SUBTRACT 1 FROM WS-QUERY-LEN.                                        
025300 8905-EXIT.                                                               
025400     EXIT.                                                                
025500*                                                                         
025600*    SLIDE THE QUERY STRING ACROSS THE TITLE/AUTHOR FOLD AREA             
025700*    ONE POSITION AT A TIME LOOKING FOR AN EXACT SUBSTRING HIT.           
025800*    AN EMPTY QUERY MATCHES EVERYTHING.                                   
025900 8910-SCAN-SUBSTRING.                                                     
026000     MOVE "N" TO WS-MATCH-SW.                                             
026100     IF WS-QUERY-LEN = ZERO                                               
026200         MOVE "Y" TO WS-MATCH-SW                                          
026300         GO TO 8910-EXIT                                                  
026400     END-IF.                                                              
026500     COMPUTE WS-HIGH-LIMIT = WS-FIELD-LEN - WS-QUERY-LEN + 1.             
026600     IF WS-HIGH-LIMIT < 1                                                 
026700         GO TO 8910-EXIT                                                  
026800     END-IF.                                                              
026900     SET WS-START TO 1.                                                   
027000     PERFORM 8915-TEST-ONE-POSITION THRU 8915-EXIT                        
027100             UNTIL WS-START > WS-HIGH-LIMIT                               
027200                OR WS-SUBSTR-MATCHED.                                     
027300 8910-EXIT.                                                               
027400     EXIT.                                                                
027500*                                                                         
027600 8915-TEST-ONE-POSITION.                                                  
027700     IF WS-TITLE-FOLD (WS-START:WS-QUERY-LEN) =                           
027800             WS-QUERY-FOLD (1:WS-QUERY-LEN)                               
027900         MOVE "Y" TO WS-MATCH-SW                                          
028000     END-IF.                                                              
028100     ADD 1 TO WS-START.                                                   
028200 8915-EXIT.                                                               
028300     EXIT.                                                                
028400*                                                                         
028500*    BUILD THE COMPUTED STATUS TEXT AND APPEND ONE ROW TO THE             
028600*    RESULT TABLE (SPEC ITEM 7 - AVAILABLE / BORROWED / OVERDUE).         
028700 9000-APPEND-RESULT.                                                      
028800     ADD 1 TO LS-TABLE-COUNT.                                             
028900     SET LS-TABLE-IX TO LS-TABLE-COUNT.                                   
029000     MOVE LI-T-ISBN (WS-SUB)   TO LS-T-ISBN (LS-TABLE-IX).                
029100     MOVE LI-T-TITLE (WS-SUB)  TO LS-T-TITLE (LS-TABLE-IX).               
029200     MOVE LI-T-AUTHOR (WS-SUB) TO LS-T-AUTHOR (LS-TABLE-IX).              
029300     IF LI-T-BORROWED-FLAG (WS-SUB) NOT = "Y"                             
029400         MOVE "AVAILABLE" TO LS-T-STATUS (LS-TABLE-IX)                    
029500     ELSE                                                                 
029600         IF LI-T-DUE-DATE (WS-SUB) < WS-TODAY-BREAKOUT                    
029700             MOVE LI-T-DUE-DATE (WS-SUB) TO WS-DUE-RAW                    
029800             STRING "BORROWED | DUE: " DELIMITED BY SIZE                  
029900                     WS-DUE-MM DELIMITED BY SIZE                          
030000                     "/" DELIMITED BY SIZE                                
030100                     WS-DUE-DD DELIMITED BY SIZE                          
030200                     "/" DELIMITED BY SIZE                                
030300                     WS-DUE-CCYY DELIMITED BY SIZE                        
030400                     " (OVERDUE)" DELIMITED BY SIZE                       
030500                 INTO LS-T-STATUS (LS-TABLE-IX)                           
030600         ELSE                                                             
030700             MOVE LI-T-DUE-DATE (WS-SUB) TO WS-DUE-RAW                    
030800             STRING "BORROWED | DUE: " DELIMITED BY SIZE                  
030900                     WS-DUE-MM DELIMITED BY SIZE                          
031000                     "/" DELIMITED BY SIZE                                
031100                     WS-DUE-DD DELIMITED BY SIZE                          
031200                     "/" DELIMITED BY SIZE                                
031300                     WS-DUE-CCYY DELIMITED BY SIZE                        
031400                 INTO LS-T-STATUS (LS-TABLE-IX)                           
031500         END-IF                                                           
031600     END-IF.                                                              
031700 9000-EXIT.                                                               
031800     EXIT.                                                                
