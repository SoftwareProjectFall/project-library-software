000100*****************************************************************         
000200*   LMSRCH.CPY  -  ONE LINE OF THE CATALOG SEARCH/LIST OUTPUT             
000300*   (SPEC ITEM 7, SHARED BY LMSRCH'S FOUR LIST MODES).                    
000400*      HPN 1997-02-03  ORIGINAL LAYOUT                                    
000500*****************************************************************         
000600 01  LM-SEARCH-LINE.                                                      
000700     05  LS-ISBN                 PIC 9(06).                               
000800     05  FILLER                  PIC X(02) VALUE SPACES.                  
000900     05  LS-TITLE                PIC X(40).                               
001000     05  FILLER                  PIC X(02) VALUE SPACES.                  
001100     05  LS-AUTHOR                PIC X(30).                              
001200     05  FILLER                  PIC X(02) VALUE SPACES.                  
001300     05  LS-STATUS                PIC X(40).                              
001400     05  FILLER                  PIC X(04) VALUE SPACES.                  
001500*                                                                         
001600*    IN-MEMORY RESULT TABLE BUILT BY LMSRCH FOR ONE SEARCH OR             
001700*    LIST REQUEST - LMBATCH WRITES THIS OUT TO LMSRCHR.                   
001800 01  LM-SEARCH-TABLE.                                                     
001900     05  LS-TABLE-COUNT           PIC 9(04) COMP VALUE ZERO.              
002000     05  FILLER                   PIC X(01) VALUE SPACE.                  
002100     05  LS-ENTRY OCCURS 0 TO 500 TIMES                                   
002200             DEPENDING ON LS-TABLE-COUNT                                  
002300             INDEXED BY LS-TABLE-IX.                                      
002400         10  LS-T-ISBN                PIC 9(06).                          
002500         10  LS-T-TITLE               PIC X(40).                          
002600         10  LS-T-AUTHOR              PIC X(30).                          
002700         10  LS-T-STATUS              PIC X(40).                          
