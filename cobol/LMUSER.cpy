000100*****************************************************************         
000200*   LMUSER.CPY  -  ROSTER USER RECORD  (MEMBER / ADMINISTRATOR)           
000300*   124-BYTE FIXED RECORD, LINE-SEQUENTIAL USER FILE.                     
000400*   ADAPTED FROM THE OLD CUST-ITEM ACCOUNT/BALANCE VIEW RECORD.           
000500*      MWB 1989-04-02  ORIGINAL LAYOUT                                    
000600*      RDK 1995-06-20  ADDED LU-FINE-BALANCE COMP-5 (WAS DISPLAY)         
000700*      JFT 2002-04-14  USERNAME REDEFINES MOVED NEXT TO ITS BASE          
000800*                       FIELD (WAS INCORRECTLY AT THE 01 LEVEL)           
000900*****************************************************************         
001000 01  LM-USER-RECORD.                                                      
001100     05  LU-USER-ID              PIC 9(06).                               
001200     05  LU-NAME                 PIC X(30).                               
001300*    REDEFINES USED BY THE CASE-FOLD COMPARE IN LMUSRSVC WHEN             
001400*    CHECKING USERNAME UNIQUENESS (BR-10) AND MATCHING LOGIN              
001500*    CREDENTIALS (BR-12).                                                 
001600     05  LU-USERNAME             PIC X(20).                               
001700     05  LU-USERNAME-GRP REDEFINES LU-USERNAME.                           
001800         10  LU-USERNAME-CHAR        PIC X(01) OCCURS 20 TIMES.           
001900     05  LU-PASSWORD             PIC X(20).                               
002000     05  LU-IS-ADMIN             PIC X(01).                               
002100         88  LU-ADMIN                VALUE "Y".                           
002200         88  LU-MEMBER               VALUE "N".                           
002300     05  LU-EMAIL                PIC X(40).                               
002400     05  LU-FINE-BALANCE         PIC S9(05)V99 COMP-5.                    
002500     05  FILLER                  PIC X(05).                               
002600*                                                                         
002700*    IN-MEMORY ROSTER TABLE LOADED BY LMBATCH AT START OF RUN AND         
002800*    REWRITTEN IN FULL AFTER EVERY MUTATING TRANSACTION.                  
002900 01  LM-USER-TABLE.                                                       
003000     05  LU-TABLE-COUNT          PIC 9(04) COMP VALUE ZERO.               
003100     05  FILLER                  PIC X(01) VALUE SPACE.                   
003200     05  LU-TABLE-ENTRY OCCURS 0 TO 500 TIMES                             
003300                         DEPENDING ON LU-TABLE-COUNT                      
003400                         INDEXED BY LU-TABLE-IX.                          
003500         10  LU-T-USER-ID            PIC 9(06).                           
003600         10  LU-T-NAME               PIC X(30).                           
003700         10  LU-T-USERNAME           PIC X(20).                           
003800         10  LU-T-PASSWORD           PIC X(20).                           
003900         10  LU-T-IS-ADMIN           PIC X(01).                           
004000         10  LU-T-EMAIL              PIC X(40).                           
004100         10  LU-T-FINE-BALANCE       PIC S9(05)V99 COMP-5.                
