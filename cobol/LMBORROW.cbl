000100*****************************************************************         
000200*   LICENSED TO UNIVERSITY LIBRARY SYSTEMS GROUP                          
000300*   ALL RIGHTS RESERVED                                                   
000400*****************************************************************         
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID.     LMBORROW.                                                
000700 AUTHOR.         R D KOWALSKI.                                            
000800 INSTALLATION.   UNIVERSITY LIBRARY SYSTEMS GROUP.                        
000900 DATE-WRITTEN.   04/16/89.                                                
001000 DATE-COMPILED.                                                           
001100 SECURITY.       NON-CONFIDENTIAL.                                        
001200*****************************************************************         
001300*    CHANGE LOG                                                           
001400*    ----------                                                           
001500*    04/16/89  MWB  0003  ORIGINAL PROGRAM - BORROW TRANSACTION,          
001600*                         ADAPTED FROM THE OLD BUYSR READ-UPDATE-         
001700*                         REWRITE SERVER.                                 
001800*    09/14/90  MWB  0041  ADDED BR-3 BORROW LIMIT CHECK (3 ITEMS).        
001900*    02/11/93  RDK  0077  ADDED BR-4 GATE ORDERING - FIRST FAILURE        
002000*                         WINS, REJECT REASON NOW CARRIES WHICH           
002100*                         GATE TRIPPED FOR THE RUN LOG.                   
002200*    06/20/95  RDK  0142  ADDED FINE-BALANCE GATE (MEMBER MAY NOT         
002300*                         BORROW WITH AN OUTSTANDING FINE).               
002400*    01/11/99  HPN  0219  Y2K - DUE DATE NOW COMPUTED IN CCYYMMDD,        
002500*                         SEE 2000-COMPUTE-DUE-DATE.                      
002600*    03/02/03  JFT  0281  PRESERVED THE ITEM-TYPE COMPARE QUIRK           
002700*                         PER ENGINEERING REQUEST - DO NOT "FIX".         
002800*                         ONLY DVD EVER MATCHES; BOOK/JOURNAL FALL        
002900*                         THROUGH TO THE 28-DAY DEFAULT ON                
003000*                         PURPOSE.                                        
003100*****************************************************************         
003200 ENVIRONMENT DIVISION.                                                    
003300 CONFIGURATION SECTION.                                                   
003400 SOURCE-COMPUTER.  IBM-370.                                               
003500 OBJECT-COMPUTER.  IBM-370.                                               
003600 SPECIAL-NAMES.                                                           
003700     C01 IS TOP-OF-FORM                                                   
003800     CLASS NUMERIC-CLASS IS "0" THRU "9"                                  
003900     UPSI-0 ON STATUS IS LM-RERUN-SWITCH.                                 
004000 DATA DIVISION.                                                           
004100 WORKING-STORAGE SECTION.                                                 
004200 01  WS-SWITCHES.                                                         
004300     05  LM-RERUN-SWITCH          PIC X(01) VALUE "N".                    
004400     05  WS-REJECT-SW             PIC X(01) VALUE "N".                    
004500         88  WS-REJECTED              VALUE "Y".                          
004600     05  FILLER                   PIC X(01) VALUE SPACE.                  
004700 01  WS-WORK.                                                             
004800     05  WS-SUB                   PIC 9(04) COMP VALUE ZERO.              
004900     05  WS-USER-IX               PIC 9(04) COMP VALUE ZERO.              
005000     05  WS-ITEM-IX               PIC 9(04) COMP VALUE ZERO.              
005100     05  WS-BORROWED-COUNT        PIC 9(04) COMP VALUE ZERO.              
005200     05  WS-REJECT-REASON         PIC X(30) VALUE SPACES.                 
005300     05  WS-DUE-DAYS              PIC 9(04) COMP VALUE ZERO.              
005400     05  FILLER                   PIC X(01) VALUE SPACE.                  
005500 01  WS-DUE-DATE-CALC.                                                    
005600     05  WS-DUE-CCYY              PIC 9(04).                              
005700     05  WS-DUE-MM                PIC 9(02).                              
005800     05  WS-DUE-DD                PIC 9(02).                              
005900 01  WS-DUE-DATE-X REDEFINES WS-DUE-DATE-CALC PIC 9(08).                  
006000 01  WS-TODAY-CALC.                                                       
006100     05  WS-TODAY-CCYY            PIC 9(04).                              
006200     05  WS-TODAY-MM              PIC 9(02).                              
006300     05  WS-TODAY-DD              PIC 9(02).                              
006400 01  WS-TODAY-X REDEFINES WS-TODAY-CALC PIC 9(08).                        
006410*    TRUE CALENDAR DAYS-IN-MONTH TABLE FOR THE DUE-DATE ROLL-             
006420*    FORWARD - BUILT AS A REDEFINES OVER A VALUE LITERAL, THE             
006430*    SAME WAY THE RATE TABLE IN LMRATE.CPY IS BUILT.                      
006440 01  WS-DAYS-IN-MONTH-LITERAL.                                            
006450     05  FILLER                   PIC 9(02) VALUE 31.                     
006460     05  FILLER                   PIC 9(02) VALUE 28.                     
006470     05  FILLER                   PIC 9(02) VALUE 31.                     
006480     05  FILLER                   PIC 9(02) VALUE 30.                     
006490     05  FILLER                   PIC 9(02) VALUE 31.                     
006500     05  FILLER                   PIC 9(02) VALUE 30.                     
006510     05  FILLER                   PIC 9(02) VALUE 31.                     
006520     05  FILLER                   PIC 9(02) VALUE 31.                     
006530     05  FILLER                   PIC 9(02) VALUE 30.                     
006540     05  FILLER                   PIC 9(02) VALUE 31.                     
006550     05  FILLER                   PIC 9(02) VALUE 30.                     
006560     05  FILLER                   PIC 9(02) VALUE 31.                     
006570 01  WS-DAYS-IN-MONTH-TABLE REDEFINES WS-DAYS-IN-MONTH-LITERAL.           
006580     05  WS-DIM-ENTRY             PIC 9(02)                               
006590             OCCURS 12 TIMES INDEXED BY WS-DIM-IX.                        
006600 01  WS-LEAP-WORK-AREA.                                                   
006610     05  WS-DIM-CURRENT           PIC 9(02) COMP VALUE ZERO.              
006620     05  WS-LEAP-QUOT             PIC 9(04) COMP VALUE ZERO.              
006630     05  WS-LEAP-REM4             PIC 9(04) COMP VALUE ZERO.              
006640     05  WS-LEAP-REM100           PIC 9(04) COMP VALUE ZERO.              
006650     05  WS-LEAP-REM400           PIC 9(04) COMP VALUE ZERO.              
006660     05  FILLER                   PIC X(01) VALUE SPACE.                  
006670*                                                                         
006680     COPY LMLOG.                                                          
006690*                                                                         
006800 LINKAGE SECTION.                                                         
006900 01  TRAN-FILE-REC.                                                       
007000     05  TF-TRAN-CODE             PIC X(08).                              
007100     05  TF-ACTOR-USERID          PIC 9(06).                              
007200     05  TF-TARGET-USERID         PIC 9(06).                              
007300     05  TF-ISBN                  PIC 9(06).                              
007400     05  FILLER                   PIC X(108).                             
007500     COPY LMITEM.                                                         
007600     COPY LMUSER.                                                         
007700 01  LK-SYSTEM-DATE                PIC 9(08).                             
007800*****************************************************************         
007900 PROCEDURE DIVISION USING TRAN-FILE-REC                                   
008000                          LM-ITEM-TABLE                                   
008100                          LM-USER-TABLE                                   
008200                          LK-SYSTEM-DATE.                                 
008300*****************************************************************         
008400 0000-MAINLINE.                                                           
008500     MOVE "LMBORROW" TO LM-LOGMSG-ROUTINE.                                
008600     MOVE LK-SYSTEM-DATE TO WS-TODAY-X.                                   
008700     PERFORM 1000-CHECK-ELIGIBILITY THRU 1000-EXIT.                       
008800     IF NOT WS-REJECTED                                                   
008900         PERFORM 2000-COMPUTE-DUE-DATE THRU 2000-EXIT                     
009000         PERFORM 3000-POST-BORROW THRU 3000-EXIT                          
009100     END-IF.                                                              
009200     IF WS-REJECTED                                                       
009300         MOVE WS-REJECT-REASON TO LM-LOGMSG-TEXT                          
009400     ELSE                                                                 
009500         MOVE "BORROW POSTED" TO LM-LOGMSG-TEXT                           
009600     END-IF.                                                              
009700     DISPLAY LM-LOGMSG.                                                   
009800     GOBACK.                                                              
009900*                                                                         
010000*    BR-4 - GATE ORDER, FIRST FAILURE WINS:                               
010100*       NOT-LOGGED-IN -> IS-ADMIN -> AT-LIMIT -> HAS-OVERDUE ->           
010200*       HAS-FINE -> ITEM-NOT-FOUND -> ITEM-ALREADY-BORROWED               
010300 1000-CHECK-ELIGIBILITY.                                                  
010400     MOVE "N" TO WS-REJECT-SW.                                            
010500     SET WS-USER-IX TO ZERO.                                              
010600     SET WS-SUB TO 1.                                                     
010700     PERFORM 1010-FIND-ACTOR THRU 1010-EXIT                               
010800             UNTIL WS-SUB > LU-TABLE-COUNT.                               
010900     IF TF-ACTOR-USERID = ZERO OR WS-USER-IX = ZERO                       
011000         MOVE "Y" TO WS-REJECT-SW                                         
011100         MOVE "ACTOR NOT LOGGED IN" TO WS-REJECT-REASON                   
011200         GO TO 1000-EXIT                                                  
011300     END-IF.                                                              
011400     IF LU-T-IS-ADMIN (WS-USER-IX) = "Y"                                  
011500         MOVE "Y" TO WS-REJECT-SW                                         
011600         MOVE "ADMINISTRATORS MAY NOT BORROW" TO WS-REJECT-REASON         
011700         GO TO 1000-EXIT                                                  
011800     END-IF.                                                              
011900     MOVE ZERO TO WS-BORROWED-COUNT.                                      
012000     SET WS-SUB TO 1.                                                     
012100     PERFORM 1020-COUNT-BORROWED THRU 1020-EXIT                           
012200             UNTIL WS-SUB > LI-TABLE-COUNT.                               
012300     IF WS-BORROWED-COUNT >= 3                                            
012400         MOVE "Y" TO WS-REJECT-SW                                         
012500         MOVE "BORROW LIMIT OF 3 ITEMS REACHED" TO                        
012600             WS-REJECT-REASON                                             
012700         GO TO 1000-EXIT                                                  
012800     END-IF.                                                              
012900     SET WS-SUB TO 1.                                                     
013000     PERFORM 1030-CHECK-OVERDUE THRU 1030-EXIT                            
013100             UNTIL WS-SUB > LI-TABLE-COUNT.                               
013200     IF WS-REJECTED                                                       
013300         GO TO 1000-EXIT                                                  
013400     END-IF.                                                              
013500     IF LU-T-FINE-BALANCE (WS-USER-IX) NOT = ZERO                         
013600         MOVE "Y" TO WS-REJECT-SW                                         
013700         MOVE "ACTOR HAS AN OUTSTANDING FINE" TO WS-REJECT-REASON         
013800         GO TO 1000-EXIT                                                  
013900     END-IF.                                                              
014000     SET WS-ITEM-IX TO ZERO.                                              
014100     SET WS-SUB TO 1.                                                     
014200     PERFORM 1040-FIND-ITEM THRU 1040-EXIT                                
014300             UNTIL WS-SUB > LI-TABLE-COUNT.                               
014400     IF WS-ITEM-IX = ZERO                                                 
014500         MOVE "Y" TO WS-REJECT-SW                                         
014600         MOVE "ISBN NOT FOUND IN CATALOG" TO WS-REJECT-REASON             
014700         GO TO 1000-EXIT                                                  
014800     END-IF.                                                              
014900     IF LI-T-BORROWED-FLAG (WS-ITEM-IX) = "Y"                             
015000         MOVE "Y" TO WS-REJECT-SW                                         
015100         MOVE "ITEM IS ALREADY BORROWED" TO WS-REJECT-REASON              
015200     END-IF.                                                              
015300 1000-EXIT.                                                               
015400     EXIT.                                                                
015500*                                                                         
015600 1010-FIND-ACTOR.                                                         
015700     IF LU-T-USER-ID (WS-SUB) = TF-ACTOR-USERID                           
015800         SET WS-USER-IX TO WS-SUB                                         
015900     END-IF.                                                              
016000     ADD 1 TO WS-SUB.                                                     
016100 1010-EXIT.                                                               
016200     EXIT.                                                                
016300*                                                                         
016400 1020-COUNT-BORROWED.                                                     
016500     IF LI-T-BORROWED-FLAG (WS-SUB) = "Y"                                 
016600        AND LI-T-BORROWED-BY-USERID (WS-SUB) = TF-ACTOR-USERID            
016700         ADD 1 TO WS-BORROWED-COUNT                                       
016800     END-IF.                                                              
016900     ADD 1 TO WS-SUB.                                                     
017000 1020-EXIT.                                                               
017100     EXIT.                                                                
017200*                                                                         
017300 1030-CHECK-OVERDUE.                                                      
017400     IF LI-T-BORROWED-FLAG (WS-SUB) = "Y"                                 
017500        AND LI-T-BORROWED-BY-USERID (WS-SUB) = TF-ACTOR-USERID            
017600        AND LI-T-DUE-DATE (WS-SUB) < LK-SYSTEM-DATE                       
017700         MOVE "Y" TO WS-REJECT-SW                                         
017800         MOVE "ACTOR HAS AN OVERDUE ITEM" TO WS-REJECT-REASON             
017900     END-IF.                                                              
018000     ADD 1 TO WS-SUB.                                                     
018100 1030-EXIT.                                                               
018200     EXIT.                                                                
018300*                                                                         
018400 1040-FIND-ITEM.                                                          
018500     IF LI-T-ISBN (WS-SUB) = TF-ISBN                                      
018600         SET WS-ITEM-IX TO WS-SUB                                         
018700     END-IF.                                                              
018800     ADD 1 TO WS-SUB.                                                     
018900 1040-EXIT.                                                               
019000     EXIT.                                                                
019100*                                                                         
019200*    BR-1 - DUE DATE = BORROW DATE + 7 FOR DVD, ELSE +28.  THE            
019300*    ORIGINAL CASE-SENSITIVE ITEM-TYPE COMPARE ONLY EVER MATCHED          
019400*    "DVD"; "JOURNAL" AND "BOOK" ALWAYS FELL TO THE DEFAULT.  THE         
019500*    NET EFFECT (DVD=7, EVERYTHING ELSE=28) IS REPRODUCED DIRECTLY        
019600*    BELOW RATHER THAN RE-DERIVING THE OLD THREE-WAY BRANCH.              
019700 2000-COMPUTE-DUE-DATE.                                                   
019800     MOVE LK-SYSTEM-DATE TO LI-T-BORROW-DATE (WS-ITEM-IX).                
019900     IF LI-T-ITEM-TYPE (WS-ITEM-IX) = "DVD    "                           
020000         MOVE 7 TO WS-DUE-DAYS                                            
020100     ELSE                                                                 
020200         MOVE 28 TO WS-DUE-DAYS                                           
020300     END-IF.                                                              
020400*    REAL CALENDAR DAY-COUNT ADD, ROLLING FORWARD BY ACTUAL               
020410*    MONTH LENGTH (LEAP FEBRUARY INCLUDED) - JFT 0314, THE OLD            
020420*    FLAT 28-DAY-PER-MONTH ROLL WAS WRONG OUTSIDE FEBRUARY.               
020600     MOVE WS-TODAY-CCYY TO WS-DUE-CCYY.                                   
020700     MOVE WS-TODAY-MM   TO WS-DUE-MM.                                     
020800     ADD WS-TODAY-DD WS-DUE-DAYS GIVING WS-DUE-DD.                        
020850     PERFORM 2005-SET-DAYS-IN-MONTH THRU 2005-EXIT.                       
020900     PERFORM 2010-ROLL-MONTH THRU 2010-EXIT                               
021000             UNTIL WS-DUE-DD NOT > WS-DIM-CURRENT.                        
021100     MOVE WS-DUE-DATE-X TO LI-T-DUE-DATE (WS-ITEM-IX).                    
021200 2000-EXIT.                                                               
021300     EXIT.                                                                
021310*                                                                         
021320*    LOOKS UP THE NUMBER OF DAYS IN WS-DUE-MM/WS-DUE-CCYY, ADDING         
021330*    THE LEAP-YEAR DAY TO FEBRUARY WHEN THE YEAR QUALIFIES                
021340*    (DIVISIBLE BY 4, NOT BY 100 UNLESS ALSO BY 400).                     
021350 2005-SET-DAYS-IN-MONTH.                                                  
021360     SET WS-DIM-IX TO WS-DUE-MM.                                          
021370     MOVE WS-DIM-ENTRY (WS-DIM-IX) TO WS-DIM-CURRENT.                     
021380     IF WS-DUE-MM = 2                                                     
021390         DIVIDE WS-DUE-CCYY BY 4 GIVING WS-LEAP-QUOT                      
021391                 REMAINDER WS-LEAP-REM4                                   
021392         IF WS-LEAP-REM4 = ZERO                                           
021393             DIVIDE WS-DUE-CCYY BY 100 GIVING WS-LEAP-QUOT                
021394                     REMAINDER WS-LEAP-REM100                             
021395             IF WS-LEAP-REM100 NOT = ZERO                                 
021396                 ADD 1 TO WS-DIM-CURRENT                                  
021397             ELSE                                                         
021398                 DIVIDE WS-DUE-CCYY BY 400 GIVING WS-LEAP-QUOT            
021399                         REMAINDER WS-LEAP-REM400                         
021401                 IF WS-LEAP-REM400 = ZERO                                 
021402                     ADD 1 TO WS-DIM-CURRENT                              
021403                 END-IF                                                   
021404             END-IF                                                       
021405         END-IF                                                           
021406     END-IF.                                                              
021410 2005-EXIT.                                                               
021420     EXIT.                                                                
021430*                                                                         
021500 2010-ROLL-MONTH.                                                         
021600     SUBTRACT WS-DIM-CURRENT FROM WS-DUE-DD.                              
021700     ADD 1 TO WS-DUE-MM.                                                  
021800     IF WS-DUE-MM > 12                                                    
021900         MOVE 1 TO WS-DUE-MM                                              
022000         ADD 1 TO WS-DUE-CCYY                                             
022100     END-IF.                                                              
022150     PERFORM 2005-SET-DAYS-IN-MONTH THRU 2005-EXIT.                       
022200 2010-EXIT.                                                               
022300     EXIT.                                                                
022400*                                                                         
022500 3000-POST-BORROW.                                                        
022600     MOVE "Y" TO LI-T-BORROWED-FLAG (WS-ITEM-IX).                         
022700     MOVE TF-ACTOR-USERID TO LI-T-BORROWED-BY-USERID (WS-ITEM-IX).        
022800 3000-EXIT.                                                               
022900     EXIT.                                                                
