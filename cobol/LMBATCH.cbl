000100*****************************************************************         
000200*   LICENSED TO UNIVERSITY LIBRARY SYSTEMS GROUP                          
000300*   ALL RIGHTS RESERVED                                                   
000400*****************************************************************         
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID.     LMBATCH.                                                 
000700 AUTHOR.         R D KOWALSKI.                                            
000800 INSTALLATION.   UNIVERSITY LIBRARY SYSTEMS GROUP.                        
000900 DATE-WRITTEN.   04/02/89.                                                
001000 DATE-COMPILED.                                                           
001100 SECURITY.       NON-CONFIDENTIAL.                                        
001200*****************************************************************         
001300*    CHANGE LOG                                                           
001400*    ----------                                                           
001500*    04/02/89  MWB  0000  ORIGINAL PROGRAM - NIGHTLY CIRCULATION          
001600*                         AND FINES RUN, REPLACES THE OLD ATMI            
001700*                         STOCKAPP CLIENT/SERVER DISPATCH WITH A          
001800*                         SINGLE-JOB BATCH DRIVER.                        
001900*    09/14/90  MWB  0041  ADDED ISBN HIGH-WATER MARK RESEED AT            
002000*                         LOAD TIME (BR-8).                               
002100*    11/08/94  RDK  0118  ADDED CALL TO LMREMIND AT END OF RUN            
002200*                         FOR THE NEW OVERDUE REMINDER REPORT.            
002300*    06/20/95  RDK  0142  USER FINE BALANCE WIDENED TO COMP-5.            
002400*    02/03/97  HPN  0201  TRANSACTION DISPATCH TABLE REWORKED TO          
002500*                         ADD UNREGISTER AND SEARCH/LIST CODES.           
002600*    01/11/99  HPN  0219  Y2K - ITEM DATES WIDENED TO CCYYMMDD,           
002700*                         SYSTEM-DATE NOW PULLED AS 4-DIGIT YEAR.         
002800*    08/30/01  JFT  0255  FILE STATUS CHECKS TIGHTENED ON OPEN -          
002900*                         JOB NOW ABENDS CLEAN INSTEAD OF READING         
003000*                         A BLANK CATALOG WHEN LMITEMF IS MISSING.        
003100*    05/17/06  JFT  0301  REWRITE-AFTER-EVERY-TRANSACTION LOGIC           
003200*                         MOVED OUT OF 2000-PROCESS-ONE-TRAN AND          
003300*                         INTO ITS OWN PARAGRAPH FOR CLARITY.             
003400*    05/17/06  JFT  0301  ADDED LMSRCHR CATALOG SEARCH/LIST REPORT        
003500*                         - LMSRCH RETURNS ITS RESULT TABLE AND           
003600*                         THIS PROGRAM PRINTS IT ONE LINE PER HIT.        
003700*****************************************************************         
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SOURCE-COMPUTER.  IBM-370.                                               
004100 OBJECT-COMPUTER.  IBM-370.                                               
004200 SPECIAL-NAMES.                                                           
004300     C01 IS TOP-OF-FORM                                                   
004400     CLASS ALPHA-CLASS IS "A" THRU "Z"                                    
004500     UPSI-0 ON STATUS IS LM-RERUN-SWITCH.                                 
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800     SELECT ITEM-FILE ASSIGN TO LMITEMF                                   
004900         ORGANIZATION IS LINE SEQUENTIAL                                  
005000         FILE STATUS IS WS-ITEMF-STATUS.                                  
005100     SELECT USER-FILE ASSIGN TO LMUSERF                                   
005200         ORGANIZATION IS LINE SEQUENTIAL                                  
005300         FILE STATUS IS WS-USERF-STATUS.                                  
005400     SELECT TRAN-FILE ASSIGN TO LMTRANF                                   
005500         ORGANIZATION IS LINE SEQUENTIAL                                  
005600         FILE STATUS IS WS-TRANF-STATUS.                                  
005700     SELECT SEARCH-RPT ASSIGN TO LMSRCHR                                  
005800         ORGANIZATION IS LINE SEQUENTIAL                                  
005900         FILE STATUS IS WS-SRCHR-STATUS.                                  
006000 DATA DIVISION.                                                           
006100 FILE SECTION.                                                            
006200 FD  ITEM-FILE                                                            
006300     RECORDING MODE IS F                                                  
006400     LABEL RECORDS ARE STANDARD.                                          
006500 01  ITEM-FILE-REC.                                                       
006600     05  FILLER                  PIC X(106).                              
006700 FD  USER-FILE                                                            
006800     RECORDING MODE IS F                                                  
006900     LABEL RECORDS ARE STANDARD.                                          
007000 01  USER-FILE-REC.                                                       
007100     05  FILLER                  PIC X(124).                              
007200 FD  TRAN-FILE                                                            
007300     RECORDING MODE IS F                                                  
007400     LABEL RECORDS ARE STANDARD.                                          
007500 FD  SEARCH-RPT                                                           
007600     RECORDING MODE IS F                                                  
007700     LABEL RECORDS ARE STANDARD.                                          
007800 01  SEARCH-RPT-LINE.                                                     
007900     05  FILLER                  PIC X(126).                              
008000 01  TRAN-FILE-REC.                                                       
008100     05  TF-TRAN-CODE            PIC X(08).                               
008200         88  TF-ADD-ITEM             VALUE "ADDITEM ".                    
008300         88  TF-REMOVE-ITEM          VALUE "DELITEM ".                    
008400         88  TF-UPDATE-ITEM          VALUE "UPDITEM ".                    
008500         88  TF-BORROW-ITEM          VALUE "BORROW  ".                    
008600         88  TF-RETURN-ITEM          VALUE "RETURN  ".                    
008700         88  TF-REGISTER-USER        VALUE "REGISTER".                    
008800         88  TF-PAY-FINE             VALUE "PAYFINE ".                    
008900         88  TF-UNREGISTER-USER      VALUE "UNREG   ".                    
009000         88  TF-AUTHENTICATE         VALUE "AUTHUSER".                    
009100         88  TF-ADD-FINE             VALUE "ADDFINE ".                    
009200         88  TF-SEARCH-ISBN          VALUE "FINDISBN".                    
009300         88  TF-SEARCH-TITLE         VALUE "FINDTTL ".                    
009400         88  TF-SEARCH-AUTHOR        VALUE "FINDAUTH".                    
009500         88  TF-LIST-ALL             VALUE "LISTALL ".                    
009600         88  TF-LIST-BY-USER         VALUE "LISTUSR ".                    
009700         88  TF-LIST-OVERDUE         VALUE "LISTOVR ".                    
009800     05  TF-ACTOR-USERID          PIC 9(06).                              
009900     05  TF-TARGET-USERID         PIC 9(06).                              
010000     05  TF-ISBN                  PIC 9(06).                              
010100     05  TF-TITLE                 PIC X(40).                              
010200     05  TF-AUTHOR                PIC X(30).                              
010300     05  TF-ITEM-TYPE             PIC X(07).                              
010400     05  TF-NAME                  PIC X(30).                              
010500     05  TF-USERNAME              PIC X(20).                              
010600     05  TF-PASSWORD              PIC X(20).                              
010700     05  TF-EMAIL                 PIC X(40).                              
010800     05  TF-IS-ADMIN              PIC X(01).                              
010900     05  TF-PAY-AMOUNT            PIC S9(05)V99.                          
011000     05  FILLER                   PIC X(19).                              
011100 WORKING-STORAGE SECTION.                                                 
011200 01  WS-FILE-STATUSES.                                                    
011300     05  WS-ITEMF-STATUS          PIC X(02) VALUE SPACES.                 
011400         88  WS-ITEMF-OK              VALUE "00".                         
011500         88  WS-ITEMF-EOF             VALUE "10".                         
011600     05  WS-USERF-STATUS          PIC X(02) VALUE SPACES.                 
011700         88  WS-USERF-OK              VALUE "00".                         
011800     05  WS-TRANF-STATUS          PIC X(02) VALUE SPACES.                 
011900         88  WS-TRANF-OK              VALUE "00".                         
012000         88  WS-TRANF-EOF             VALUE "10".                         
012100     05  WS-SRCHR-STATUS          PIC X(02) VALUE SPACES.                 
012200         88  WS-SRCHR-OK              VALUE "00".                         
012300     05  FILLER                   PIC X(01) VALUE SPACE.                  
012400 01  WS-SWITCHES.                                                         
012500     05  WS-TRAN-EOF-SW           PIC X(01) VALUE "N".                    
012600         88  WS-TRAN-EOF              VALUE "Y".                          
012700     05  LM-RERUN-SWITCH          PIC X(01) VALUE "N".                    
012800     05  FILLER                   PIC X(01) VALUE SPACE.                  
012900 01  WS-COUNTERS.                                                         
013000     05  WS-NEXT-ISBN             PIC 9(06) COMP-5 VALUE 100.             
013100     05  WS-TRAN-COUNT            PIC 9(06) COMP-5 VALUE ZERO.            
013200     05  WS-SUB                   PIC 9(04) COMP VALUE ZERO.              
013300     05  WS-NUMERIC-TEST          PIC 9(06) VALUE ZERO.                   
013400     05  FILLER                   PIC X(01) VALUE SPACE.                  
013500 01  WS-NUMERIC-TEST-R REDEFINES WS-NUMERIC-TEST.                         
013600     05  WS-NUMERIC-TEST-X        PIC X(06).                              
013700 01  WS-TODAY.                                                            
013800     05  WS-TODAY-CCYY            PIC 9(04).                              
013900     05  WS-TODAY-MM              PIC 9(02).                              
014000     05  WS-TODAY-DD              PIC 9(02).                              
014100     05  FILLER                   PIC X(01) VALUE SPACE.                  
014200 01  WS-SYSTEM-DATE               PIC 9(08).                              
014300 01  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE.                           
014400     05  WS-SYSTEM-DATE-CCYY      PIC 9(04).                              
014500     05  WS-SYSTEM-DATE-MMDD      PIC 9(04).                              
014600 01  WS-RETURN-CODE               PIC S9(04) COMP VALUE ZERO.             
014700*                                                                         
014800     COPY LMITEM.                                                         
014900     COPY LMUSER.                                                         
015000     COPY LMSRCH.                                                         
015100     COPY LMLOG.                                                          
015200*                                                                         
015300 LINKAGE SECTION.                                                         
015400*****************************************************************         
015500 PROCEDURE DIVISION.                                                      
015600*****************************************************************         
015700 0000-MAINLINE.                                                           
015800     PERFORM 1000-INITIALIZE-RUN THRU 1000-EXIT.                          
015900     PERFORM 2000-PROCESS-TRANSACTIONS THRU 2000-EXIT                     
016000             UNTIL WS-TRAN-EOF.                                           
016100     PERFORM 3000-RUN-REMINDERS THRU 3000-EXIT.                           
016200     PERFORM 4000-CLOSE-DOWN THRU 4000-EXIT.                              
016300     STOP RUN.                                                            
016400*                                                                         
016500 1000-INITIALIZE-RUN.                                                     
016600     ACCEPT WS-SYSTEM-DATE FROM DATE YYYYMMDD.                            
016700     MOVE WS-SYSTEM-DATE-CCYY TO WS-TODAY-CCYY.                           
016800     MOVE WS-SYSTEM-DATE-MMDD TO WS-TODAY-MM WS-TODAY-DD.                 
016900     MOVE "LMBATCH " TO LM-LOGMSG-ROUTINE.                                
017000     MOVE "NIGHTLY CIRCULATION RUN STARTED" TO LM-LOGMSG-TEXT.            
017100     DISPLAY LM-LOGMSG.                                                   
017200     OPEN INPUT ITEM-FILE.                                                
017300     IF NOT WS-ITEMF-OK AND NOT WS-ITEMF-EOF                              
017400         MOVE "OPEN ITEM FILE FAILED - RUN ABORTED" TO                    
017500                 LM-LOGMSG-TEXT                                           
017600         DISPLAY LM-LOGMSG                                                
017700         MOVE 16 TO WS-RETURN-CODE                                        
017800         MOVE "Y" TO WS-TRAN-EOF-SW                                       
017900         GO TO 1000-EXIT.                                                 
018000     PERFORM 1100-LOAD-ITEM-TABLE THRU 1100-EXIT                          
018100             UNTIL WS-ITEMF-EOF.                                          
018200     CLOSE ITEM-FILE.                                                     
018300     OPEN INPUT USER-FILE.                                                
018400     PERFORM 1200-LOAD-USER-TABLE THRU 1200-EXIT                          
018500             UNTIL WS-USERF-STATUS = "10".                                
018600     CLOSE USER-FILE.                                                     
018700     OPEN INPUT TRAN-FILE.                                                
018800     IF NOT WS-TRANF-OK                                                   
018900         MOVE "Y" TO WS-TRAN-EOF-SW.                                      
019000 1000-EXIT.                                                               
019100     EXIT.                                                                
019200*                                                                         
019300 1100-LOAD-ITEM-TABLE.                                                    
019400     READ ITEM-FILE INTO LM-ITEM-RECORD                                   
019500         AT END                                                           
019600             MOVE "10" TO WS-ITEMF-STATUS                                 
019700             GO TO 1100-EXIT                                              
019800     END-READ.                                                            
019900     ADD 1 TO LI-TABLE-COUNT.                                             
020000     SET LI-TABLE-IX TO LI-TABLE-COUNT.                                   
020100     MOVE LI-ISBN             TO LI-T-ISBN (LI-TABLE-IX).                 
020200     MOVE LI-TITLE            TO LI-T-TITLE (LI-TABLE-IX).                
020300     MOVE LI-AUTHOR           TO LI-T-AUTHOR (LI-TABLE-IX).               
020400     MOVE LI-ITEM-TYPE        TO LI-T-ITEM-TYPE (LI-TABLE-IX).            
020500     MOVE LI-BORROWED-FLAG    TO LI-T-BORROWED-FLAG (LI-TABLE-IX).        
020600     MOVE LI-BORROWED-BY-USERID TO                                        
020700         LI-T-BORROWED-BY-USERID (LI-TABLE-IX).                           
020800     MOVE LI-BORROW-DATE      TO LI-T-BORROW-DATE (LI-TABLE-IX).          
020900     MOVE LI-DUE-DATE         TO LI-T-DUE-DATE (LI-TABLE-IX).             
021000*    BR-8 - RESEED THE ISBN COUNTER TO THE HIGHEST NUMERIC ISBN           
021100*    SEEN SO FAR, NEVER BELOW 100.  NON-NUMERIC ISBNS CANNOT              
021200*    OCCUR SINCE LI-ISBN IS PIC 9(06), SO EVERY LOADED ISBN IS            
021300*    NUMERIC BY DEFINITION - THE GUARD BELOW IS KEPT DEFENSIVE.           
021400     MOVE LI-ISBN TO WS-NUMERIC-TEST.                                     
021500     IF WS-NUMERIC-TEST-X IS NUMERIC                                      
021600         IF LI-ISBN > WS-NEXT-ISBN                                        
021700             MOVE LI-ISBN TO WS-NEXT-ISBN                                 
021800         END-IF                                                           
021900     END-IF.                                                              
022000 1100-EXIT.                                                               
022100     EXIT.                                                                
022200*                                                                         
022300 1200-LOAD-USER-TABLE.                                                    
022400     READ USER-FILE INTO LM-USER-RECORD                                   
022500         AT END                                                           
022600             MOVE "10" TO WS-USERF-STATUS                                 
022700             GO TO 1200-EXIT                                              
022800     END-READ.                                                            
022900     ADD 1 TO LU-TABLE-COUNT.                                             
023000     SET LU-TABLE-IX TO LU-TABLE-COUNT.                                   
023100     MOVE LU-USER-ID      TO LU-T-USER-ID (LU-TABLE-IX).                  
023200     MOVE LU-NAME         TO LU-T-NAME (LU-TABLE-IX).                     
023300     MOVE LU-USERNAME     TO LU-T-USERNAME (LU-TABLE-IX).                 
023400     MOVE LU-PASSWORD     TO LU-T-PASSWORD (LU-TABLE-IX).                 
023500     MOVE LU-IS-ADMIN     TO LU-T-IS-ADMIN (LU-TABLE-IX).                 
023600     MOVE LU-EMAIL        TO LU-T-EMAIL (LU-TABLE-IX).                    
023700     MOVE LU-FINE-BALANCE TO LU-T-FINE-BALANCE (LU-TABLE-IX).             
023800 1200-EXIT.                                                               
023900     EXIT.                                                                
024000*                                                                         
024100 2000-PROCESS-TRANSACTIONS.                                               
024200     READ TRAN-FILE                                                       
024300         AT END                                                           
024400             MOVE "Y" TO WS-TRAN-EOF-SW                                   
024500             GO TO 2000-EXIT                                              
024600     END-READ.                                                            
024700     ADD 1 TO WS-TRAN-COUNT.                                              
024800     EVALUATE TRUE                                                        
024900         WHEN TF-ADD-ITEM OR TF-REMOVE-ITEM OR TF-UPDATE-ITEM             
025000             CALL "LMITMMNT" USING TRAN-FILE-REC                          
025100                                    LM-ITEM-TABLE                         
025200                                    LM-USER-TABLE                         
025300                                    WS-NEXT-ISBN                          
025400                                    WS-SYSTEM-DATE                        
025500         WHEN TF-BORROW-ITEM                                              
025600             CALL "LMBORROW" USING TRAN-FILE-REC                          
025700                                    LM-ITEM-TABLE                         
025800                                    LM-USER-TABLE                         
025900                                    WS-SYSTEM-DATE                        
026000         WHEN TF-RETURN-ITEM                                              
026100             CALL "LMRETURN" USING TRAN-FILE-REC                          
026200                                    LM-ITEM-TABLE                         
026300                                    LM-USER-TABLE                         
026400                                    WS-SYSTEM-DATE                        
026500         WHEN TF-REGISTER-USER OR TF-PAY-FINE OR TF-AUTHENTICATE          
026600                 OR TF-ADD-FINE                                           
026700             CALL "LMUSRSVC" USING TRAN-FILE-REC                          
026800                                    LM-USER-TABLE                         
026900         WHEN TF-UNREGISTER-USER                                          
027000             CALL "LMUNREG"  USING TRAN-FILE-REC                          
027100                                    LM-ITEM-TABLE                         
027200                                    LM-USER-TABLE                         
027300         WHEN TF-SEARCH-ISBN OR TF-SEARCH-TITLE                           
027400                 OR TF-SEARCH-AUTHOR OR TF-LIST-ALL                       
027500                 OR TF-LIST-BY-USER OR TF-LIST-OVERDUE                    
027600             MOVE ZERO TO LS-TABLE-COUNT                                  
027700             CALL "LMSRCH"   USING TRAN-FILE-REC                          
027800                                    LM-ITEM-TABLE                         
027900                                    LM-SEARCH-TABLE                       
028000                                    WS-SYSTEM-DATE                        
028100             PERFORM 2200-WRITE-SEARCH-RESULTS THRU 2200-EXIT             
028200         WHEN OTHER                                                       
028300             MOVE "LMBATCH " TO LM-LOGMSG-ERR-ROUTINE                     
028400             MOVE "2000-DISP" TO LM-ERR-PARA                              
028500             MOVE 99 TO LM-ERR-CODE                                       
028600             DISPLAY LM-LOGMSG-ERR                                        
028700     END-EVALUATE.                                                        
028800     PERFORM 2100-REWRITE-MASTER-FILES THRU 2100-EXIT.                    
028900 2000-EXIT.                                                               
029000     EXIT.                                                                
029100*                                                                         
029200 2100-REWRITE-MASTER-FILES.                                               
029300     OPEN OUTPUT ITEM-FILE.                                               
029400     SET WS-SUB TO 1.                                                     
029500     PERFORM 2110-REWRITE-ONE-ITEM THRU 2110-EXIT                         
029600             UNTIL WS-SUB > LI-TABLE-COUNT.                               
029700     CLOSE ITEM-FILE.                                                     
029800     OPEN OUTPUT USER-FILE.                                               
029900     SET WS-SUB TO 1.                                                     
030000     PERFORM 2120-REWRITE-ONE-USER THRU 2120-EXIT                         
030100             UNTIL WS-SUB > LU-TABLE-COUNT.                               
030200     CLOSE USER-FILE.                                                     
030300 2100-EXIT.                                                               
030400     EXIT.                                                                
030500*                                                                         
030600 2110-REWRITE-ONE-ITEM.                                                   
030700     MOVE LI-T-ISBN (WS-SUB)        TO LI-ISBN.                           
030800     MOVE LI-T-TITLE (WS-SUB)       TO LI-TITLE.                          
030900     MOVE LI-T-AUTHOR (WS-SUB)      TO LI-AUTHOR.                         
031000     MOVE LI-T-ITEM-TYPE (WS-SUB)   TO LI-ITEM-TYPE.                      
031100     MOVE LI-T-BORROWED-FLAG (WS-SUB)                                     
031200                                    TO LI-BORROWED-FLAG.                  
031300     MOVE LI-T-BORROWED-BY-USERID (WS-SUB)                                
031400                                    TO LI-BORROWED-BY-USERID.             
031500     MOVE LI-T-BORROW-DATE (WS-SUB) TO LI-BORROW-DATE.                    
031600     MOVE LI-T-DUE-DATE (WS-SUB)    TO LI-DUE-DATE.                       
031700     WRITE ITEM-FILE-REC FROM LM-ITEM-RECORD.                             
031800     ADD 1 TO WS-SUB.                                                     
031900 2110-EXIT.                                                               
032000     EXIT.                                                                
032100*                                                                         
032200 2120-REWRITE-ONE-USER.                                                   
032300     MOVE LU-T-USER-ID (WS-SUB)      TO LU-USER-ID.                       
032400     MOVE LU-T-NAME (WS-SUB)         TO LU-NAME.                          
032500     MOVE LU-T-USERNAME (WS-SUB)     TO LU-USERNAME.                      
032600     MOVE LU-T-PASSWORD (WS-SUB)     TO LU-PASSWORD.                      
032700     MOVE LU-T-IS-ADMIN (WS-SUB)     TO LU-IS-ADMIN.                      
032800     MOVE LU-T-EMAIL (WS-SUB)        TO LU-EMAIL.                         
032900     MOVE LU-T-FINE-BALANCE (WS-SUB) TO LU-FINE-BALANCE.                  
033000     WRITE USER-FILE-REC FROM LM-USER-RECORD.                             
033100     ADD 1 TO WS-SUB.                                                     
033200 2120-EXIT.                                                               
033300     EXIT.                                                                
033400*                                                                         
033500 2200-WRITE-SEARCH-RESULTS.                                               
033600     OPEN OUTPUT SEARCH-RPT.                                              
033700     SET WS-SUB TO 1.                                                     
033800     PERFORM 2210-WRITE-ONE-RESULT THRU 2210-EXIT                         
033900             UNTIL WS-SUB > LS-TABLE-COUNT.                               
034000     CLOSE SEARCH-RPT.                                                    
034100 2200-EXIT.                                                               
034200     EXIT.                                                                
034300*                                                                         
034400 2210-WRITE-ONE-RESULT.                                                   
034500     MOVE LS-T-ISBN (WS-SUB)   TO LS-ISBN.                                
034600     MOVE LS-T-TITLE (WS-SUB)  TO LS-TITLE.                               
034700     MOVE LS-T-AUTHOR (WS-SUB) TO LS-AUTHOR.                              
034800     MOVE LS-T-STATUS (WS-SUB) TO LS-STATUS.                              
034900     MOVE LM-SEARCH-LINE TO SEARCH-RPT-LINE.                              
035000     WRITE SEARCH-RPT-LINE.                                               
035100     ADD 1 TO WS-SUB.                                                     
035200 2210-EXIT.                                                               
035300     EXIT.                                                                
035400*                                                                         
035500 3000-RUN-REMINDERS.                                                      
035600     CALL "LMREMIND" USING LM-ITEM-TABLE                                  
035700                            LM-USER-TABLE                                 
035800                            WS-SYSTEM-DATE.                               
035900 3000-EXIT.                                                               
036000     EXIT.                                                                
036100*                                                                         
036200 4000-CLOSE-DOWN.                                                         
036300     CLOSE TRAN-FILE.                                                     
036400     MOVE "LMBATCH " TO LM-LOGMSG-ROUTINE.                                
036500     MOVE "NIGHTLY CIRCULATION RUN ENDED" TO LM-LOGMSG-TEXT.              
036600     DISPLAY LM-LOGMSG.                                                   
036700     MOVE WS-RETURN-CODE TO RETURN-CODE.                                  
036800 4000-EXIT.                                                               
036900     EXIT.                                                                
