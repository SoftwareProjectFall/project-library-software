000100*****************************************************************         
000200*   LICENSED TO UNIVERSITY LIBRARY SYSTEMS GROUP                          
000300*   ALL RIGHTS RESERVED                                                   
000400*****************************************************************         
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID.     LMRETURN.                                                
000700 AUTHOR.         R D KOWALSKI.                                            
000800 INSTALLATION.   UNIVERSITY LIBRARY SYSTEMS GROUP.                        
000900 DATE-WRITTEN.   04/23/89.                                                
001000 DATE-COMPILED.                                                           
001100 SECURITY.       NON-CONFIDENTIAL.                                        
001200*****************************************************************         
001300*    CHANGE LOG                                                           
001400*    ----------                                                           
001500*    04/23/89  MWB  0004  ORIGINAL PROGRAM - RETURN TRANSACTION,          
001600*                         ADAPTED FROM THE OLD SELL SERVER'S              
001700*                         READ-VERIFY-POST PATTERN.                       
001800*    09/14/90  MWB  0041  ADDED BR-2 OVERDUE FINE COMPUTATION.            
001900*    02/11/93  RDK  0077  ADDED BR-5 GATE ORDERING TO MATCH THE           
002000*                         BORROW-SIDE GATE STYLE IN LMBORROW.             
002100*    06/20/95  RDK  0142  FINE NOW ACCRUES TO LU-T-FINE-BALANCE           
002200*                         INSTEAD OF PRINTING A ONE-TIME NOTICE.          
002300*    11/08/95  RDK  0151  ADDED FALLBACK TO THE BOOK RATE WHEN THE        
002400*                         ITEM TYPE DOES NOT MATCH THE RATE TABLE.        
002500*    01/11/99  HPN  0219  Y2K - OVERDUE DAYS NOW COMPUTED FROM            
002600*                         CCYYMMDD FIELDS, SEE 2000-COMPUTE-FINE.         
002700*    06/02/03  JFT  0314  3000-POST-RETURN WAS ZEROING THE BORROW         
002800*                         AND DUE DATES ON RETURN - AUDIT CAUGHT          
002900*                         THIS, DATES ARE HISTORY AND STAY ON THE         
003000*                         RECORD UNTIL THE NEXT BORROW OVERLAYS           
003100*                         THEM.  REMOVED BOTH MOVE ZERO STMTS.            
003200*    10/14/06  JFT  0338  2000-COMPUTE-FINE USED A 30/360 BANKERS         
003300*                         DAY-COUNT - UNDERCHARGED OR OVERCHARGED         
003400*                         DEPENDING ON THE MONTH.  REPLACED WITH A        
003500*                         TRUE CALENDAR DAY-NUMBER (SAME LEAP-YEAR        
003600*                         MATH AS LMBORROW USES FOR DUE-DATE).            
003700*****************************************************************         
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SOURCE-COMPUTER.  IBM-370.                                               
004100 OBJECT-COMPUTER.  IBM-370.                                               
004200 SPECIAL-NAMES.                                                           
004300     C01 IS TOP-OF-FORM                                                   
004400     CLASS NUMERIC-CLASS IS "0" THRU "9"                                  
004500     UPSI-0 ON STATUS IS LM-RERUN-SWITCH.                                 
004600 DATA DIVISION.                                                           
004700 WORKING-STORAGE SECTION.                                                 
004800 01  WS-SWITCHES.                                                         
004900     05  LM-RERUN-SWITCH          PIC X(01) VALUE "N".                    
005000     05  WS-REJECT-SW             PIC X(01) VALUE "N".                    
005100         88  WS-REJECTED              VALUE "Y".                          
005200     05  FILLER                   PIC X(01) VALUE SPACE.                  
005300 01  WS-WORK.                                                             
005400     05  WS-SUB                   PIC 9(04) COMP VALUE ZERO.              
005500     05  WS-USER-IX               PIC 9(04) COMP VALUE ZERO.              
005600     05  WS-ITEM-IX               PIC 9(04) COMP VALUE ZERO.              
005700     05  WS-REJECT-REASON         PIC X(30) VALUE SPACES.                 
005800     05  WS-OVERDUE-DAYS          PIC S9(05) COMP VALUE ZERO.             
005900     05  WS-DAILY-RATE            PIC 9(03)V99 VALUE ZERO.                
006000     05  WS-FINE-AMOUNT           PIC S9(05)V99 VALUE ZERO.               
006100     05  FILLER                   PIC X(01) VALUE SPACE.                  
006200 01  WS-DUE-BREAKOUT.                                                     
006300     05  WS-DUE-CCYY              PIC 9(04).                              
006400     05  WS-DUE-MM                PIC 9(02).                              
006500     05  WS-DUE-DD                PIC 9(02).                              
006600     05  FILLER                   PIC X(01) VALUE SPACE.                  
006700 01  WS-TODAY-BREAKOUT.                                                   
006800     05  WS-TODAY-CCYY            PIC 9(04).                              
006900     05  WS-TODAY-MM              PIC 9(02).                              
007000     05  WS-TODAY-DD              PIC 9(02).                              
007100     05  FILLER                   PIC X(01) VALUE SPACE.                  
007200*    TRUE CALENDAR DAY-NUMBER, NOT A 30/360 SHORTCUT - A FINE MUST        
007300*    BE CHARGED FOR EVERY CALENDAR DAY ACTUALLY OVERDUE, SEE THE          
007400*    2010-COMPUTE-DAYNO/2020-TEST-LEAP-YEAR PARAGRAPHS BELOW.             
007500 01  WS-DUE-DAYNO                 PIC S9(07) COMP-5 VALUE ZERO.           
007600 01  WS-TODAY-DAYNO               PIC S9(07) COMP-5 VALUE ZERO.           
007700*    DAY-NUMBER OF A GIVEN CCYYMMDD - CUMULATIVE-DAYS-BEFORE-MONTH        
007800*    TABLE BUILT AS A REDEFINES OVER A VALUE LITERAL, SAME IDIOM AS       
007900*    THE RATE TABLE IN LMRATE.CPY.                                        
008000 01  WS-CUM-DAYS-LITERAL.                                                 
008100     05  FILLER                   PIC 9(03) VALUE 000.                    
008200     05  FILLER                   PIC 9(03) VALUE 031.                    
008300     05  FILLER                   PIC 9(03) VALUE 059.                    
008400     05  FILLER                   PIC 9(03) VALUE 090.                    
008500     05  FILLER                   PIC 9(03) VALUE 120.                    
008600     05  FILLER                   PIC 9(03) VALUE 151.                    
008700     05  FILLER                   PIC 9(03) VALUE 181.                    
008800     05  FILLER                   PIC 9(03) VALUE 212.                    
008900     05  FILLER                   PIC 9(03) VALUE 243.                    
009000     05  FILLER                   PIC 9(03) VALUE 273.                    
009100     05  FILLER                   PIC 9(03) VALUE 304.                    
009200     05  FILLER                   PIC 9(03) VALUE 334.                    
009300 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-LITERAL.                     
009400     05  WS-CUM-ENTRY             PIC 9(03)                               
009500             OCCURS 12 TIMES INDEXED BY WS-CUM-IX.                        
009600 01  WS-DAYNO-WORK.                                                       
009700     05  WS-DN-CCYY               PIC 9(04).                              
009800     05  WS-DN-MM                 PIC 9(02).                              
009900     05  WS-DN-DD                 PIC 9(02).                              
010000     05  WS-DN-RESULT             PIC S9(07) COMP-5 VALUE ZERO.           
010100     05  WS-DN-YEARS-PART         PIC S9(07) COMP-5 VALUE ZERO.           
010200     05  WS-DN-PRIOR-YEAR         PIC 9(04) VALUE ZERO.                   
010300     05  WS-DN-Q                  PIC S9(05) COMP-5 VALUE ZERO.           
010400     05  WS-DN-R                  PIC S9(05) COMP-5 VALUE ZERO.           
010500     05  WS-DN-LEAP-SW            PIC X(01) VALUE "N".                    
010600         88  WS-DN-IS-LEAP            VALUE "Y".                          
010700     05  FILLER                   PIC X(01) VALUE SPACE.                  
010800*                                                                         
010900     COPY LMLOG.                                                          
011000     COPY LMRATE.                                                         
011100*                                                                         
011200 LINKAGE SECTION.                                                         
011300 01  TRAN-FILE-REC.                                                       
011400     05  TF-TRAN-CODE             PIC X(08).                              
011500     05  TF-ACTOR-USERID          PIC 9(06).                              
011600     05  TF-TARGET-USERID         PIC 9(06).                              
011700     05  TF-ISBN                  PIC 9(06).                              
011800     05  FILLER                   PIC X(108).                             
011900     COPY LMITEM.                                                         
012000     COPY LMUSER.                                                         
012100 01  LK-SYSTEM-DATE               PIC 9(08).                              
012200*****************************************************************         
012300 PROCEDURE DIVISION USING TRAN-FILE-REC                                   
012400                          LM-ITEM-TABLE                                   
012500                          LM-USER-TABLE                                   
012600                          LK-SYSTEM-DATE.                                 
012700*****************************************************************         
012800 0000-MAINLINE.                                                           
012900     MOVE "LMRETURN" TO LM-LOGMSG-ROUTINE.                                
013000     PERFORM 1000-CHECK-ELIGIBILITY THRU 1000-EXIT.                       
013100     IF NOT WS-REJECTED                                                   
013200         PERFORM 2000-COMPUTE-FINE THRU 2000-EXIT                         
013300         PERFORM 3000-POST-RETURN THRU 3000-EXIT                          
013400     END-IF.                                                              
013500     IF WS-REJECTED                                                       
013600         MOVE WS-REJECT-REASON TO LM-LOGMSG-TEXT                          
013700     ELSE                                                                 
013800         MOVE "RETURN POSTED" TO LM-LOGMSG-TEXT                           
013900     END-IF.                                                              
014000     DISPLAY LM-LOGMSG.                                                   
014100     GOBACK.                                                              
014200*                                                                         
014300*    BR-5 - GATE ORDER, FIRST FAILURE WINS:                               
014400*       NOT-LOGGED-IN -> IS-ADMIN -> ITEM-NOT-FOUND ->                    
014500*       NOT-BORROWED OR NOT-BORROWED-BY-THIS-ACTOR                        
014600 1000-CHECK-ELIGIBILITY.                                                  
014700     MOVE "N" TO WS-REJECT-SW.                                            
014800     SET WS-USER-IX TO ZERO.                                              
014900     SET WS-SUB TO 1.                                                     
015000     PERFORM 1010-FIND-ACTOR THRU 1010-EXIT                               
015100             UNTIL WS-SUB > LU-TABLE-COUNT.                               
015200     IF TF-ACTOR-USERID = ZERO OR WS-USER-IX = ZERO                       
015300         MOVE "Y" TO WS-REJECT-SW                                         
015400         MOVE "ACTOR NOT LOGGED IN" TO WS-REJECT-REASON                   
015500         GO TO 1000-EXIT                                                  
015600     END-IF.                                                              
015700     IF LU-T-IS-ADMIN (WS-USER-IX) = "Y"                                  
015800         MOVE "Y" TO WS-REJECT-SW                                         
015900         MOVE "ADMINISTRATORS MAY NOT RETURN ITEMS" TO                    
016000             WS-REJECT-REASON                                             
016100         GO TO 1000-EXIT                                                  
016200     END-IF.                                                              
016300     SET WS-ITEM-IX TO ZERO.                                              
016400     SET WS-SUB TO 1.                                                     
016500     PERFORM 1020-FIND-ITEM THRU 1020-EXIT                                
016600             UNTIL WS-SUB > LI-TABLE-COUNT.                               
016700     IF WS-ITEM-IX = ZERO                                                 
016800         MOVE "Y" TO WS-REJECT-SW                                         
016900         MOVE "ISBN NOT FOUND IN CATALOG" TO WS-REJECT-REASON             
017000         GO TO 1000-EXIT                                                  
017100     END-IF.                                                              
017200     IF LI-T-BORROWED-FLAG (WS-ITEM-IX) NOT = "Y"                         
017300         MOVE "Y" TO WS-REJECT-SW                                         
017400         MOVE "ITEM IS NOT CURRENTLY BORROWED" TO WS-REJECT-REASON        
017500         GO TO 1000-EXIT                                                  
017600     END-IF.                                                              
017700     IF LI-T-BORROWED-BY-USERID (WS-ITEM-IX) NOT = TF-ACTOR-USERID        
017800         MOVE "Y" TO WS-REJECT-SW                                         
017900         MOVE "ITEM WAS NOT BORROWED BY THIS ACTOR" TO                    
018000             WS-REJECT-REASON                                             
018100     END-IF.                                                              
018200 1000-EXIT.                                                               
018300     EXIT.                                                                
018400*                                                                         
018500 1010-FIND-ACTOR.                                                         
018600     IF LU-T-USER-ID (WS-SUB) = TF-ACTOR-USERID                           
018700         SET WS-USER-IX TO WS-SUB                                         
018800     END-IF.                                                              
018900     ADD 1 TO WS-SUB.                                                     
019000 1010-EXIT.                                                               
019100     EXIT.                                                                
019200*                                                                         
019300 1020-FIND-ITEM.                                                          
019400     IF LI-T-ISBN (WS-SUB) = TF-ISBN                                      
019500         SET WS-ITEM-IX TO WS-SUB                                         
019600     END-IF.                                                              
019700     ADD 1 TO WS-SUB.                                                     
019800 1020-EXIT.                                                               
019900     EXIT.                                                                
020000*                                                                         
020100*    BR-2 - FINE = OVERDUE DAYS TIMES THE PER-ITEM-TYPE DAILY             
020200*    RATE, ZERO IF NOT OVERDUE (BR-9).  ITEM TYPE NOT FOUND IN            
020300*    THE RATE TABLE FALLS BACK TO THE BOOK RATE (0151, 11/08/95).         
020400 2000-COMPUTE-FINE.                                                       
020500     MOVE ZERO TO WS-OVERDUE-DAYS WS-FINE-AMOUNT.                         
020600     MOVE LI-T-DUE-DATE (WS-ITEM-IX) TO WS-DUE-BREAKOUT.                  
020700     MOVE LK-SYSTEM-DATE             TO WS-TODAY-BREAKOUT.                
020800     IF WS-TODAY-BREAKOUT > WS-DUE-BREAKOUT                               
020900         MOVE WS-DUE-CCYY TO WS-DN-CCYY                                   
021000         MOVE WS-DUE-MM   TO WS-DN-MM                                     
021100         MOVE WS-DUE-DD   TO WS-DN-DD                                     
021200         PERFORM 2010-COMPUTE-DAYNO THRU 2010-EXIT                        
021300         MOVE WS-DN-RESULT TO WS-DUE-DAYNO                                
021400         MOVE WS-TODAY-CCYY TO WS-DN-CCYY                                 
021500         MOVE WS-TODAY-MM   TO WS-DN-MM                                   
021600         MOVE WS-TODAY-DD   TO WS-DN-DD                                   
021700         PERFORM 2010-COMPUTE-DAYNO THRU 2010-EXIT                        
021800         MOVE WS-DN-RESULT TO WS-TODAY-DAYNO                              
021900         COMPUTE WS-OVERDUE-DAYS = WS-TODAY-DAYNO - WS-DUE-DAYNO          
022000     END-IF.                                                              
022100     IF WS-OVERDUE-DAYS > ZERO                                            
022200         MOVE LR-BOOK-FALLBACK-RATE TO WS-DAILY-RATE                      
022300         SET LR-RATE-IX TO 1                                              
022400         SEARCH LR-RATE-ENTRY                                             
022500             AT END                                                       
022600                 CONTINUE                                                 
022700             WHEN LR-RATE-TYPE (LR-RATE-IX) =                             
022800                     LI-T-ITEM-TYPE (WS-ITEM-IX)                          
022900                 MOVE LR-RATE-AMOUNT (LR-RATE-IX) TO WS-DAILY-RATE        
023000         END-SEARCH                                                       
023100         COMPUTE WS-FINE-AMOUNT ROUNDED =                                 
023200             WS-OVERDUE-DAYS * WS-DAILY-RATE                              
023300     END-IF.                                                              
023400 2000-EXIT.                                                               
023500     EXIT.                                                                
023600*                                                                         
023700*    CONVERTS A CCYYMMDD (IN WS-DN-CCYY/MM/DD) TO AN ABSOLUTE DAY-        
023800*    NUMBER IN WS-DN-RESULT, COUNTING REAL CALENDAR DAYS SINCE A          
023900*    FIXED EPOCH - YEARS-PART PLUS DAYS-BEFORE-MONTH PLUS THE DAY         
024000*    OF MONTH, WITH A LEAP DAY ADDED WHEN THE MONTH IS PAST               
024100*    FEBRUARY IN A LEAP YEAR.  SUBTRACTING TWO OF THESE GIVES THE         
024200*    TRUE NUMBER OF CALENDAR DAYS BETWEEN THEM.                           
024300 2010-COMPUTE-DAYNO.                                                      
024400     SUBTRACT 1 FROM WS-DN-CCYY GIVING WS-DN-PRIOR-YEAR.                  
024500     COMPUTE WS-DN-YEARS-PART = WS-DN-PRIOR-YEAR * 365.                   
024600     DIVIDE WS-DN-PRIOR-YEAR BY 4 GIVING WS-DN-Q                          
024700             REMAINDER WS-DN-R.                                           
024800     ADD WS-DN-Q TO WS-DN-YEARS-PART.                                     
024900     DIVIDE WS-DN-PRIOR-YEAR BY 100 GIVING WS-DN-Q                        
025000             REMAINDER WS-DN-R.                                           
025100     SUBTRACT WS-DN-Q FROM WS-DN-YEARS-PART.                              
025200     DIVIDE WS-DN-PRIOR-YEAR BY 400 GIVING WS-DN-Q                        
025300             REMAINDER WS-DN-R.                                           
025400     ADD WS-DN-Q TO WS-DN-YEARS-PART.                                     
025500     SET WS-CUM-IX TO WS-DN-MM.                                           
025600     MOVE WS-CUM-ENTRY (WS-CUM-IX) TO WS-DN-RESULT.                       
025700     ADD WS-DN-YEARS-PART TO WS-DN-RESULT.                                
025800     ADD WS-DN-DD TO WS-DN-RESULT.                                        
025900     MOVE "N" TO WS-DN-LEAP-SW.                                           
026000     IF WS-DN-MM > 2                                                      
026100         PERFORM 2020-TEST-LEAP-YEAR THRU 2020-EXIT                       
026200         IF WS-DN-IS-LEAP                                                 
026300             ADD 1 TO WS-DN-RESULT                                        
026400         END-IF                                                           
026500     END-IF.                                                              
026600 2010-EXIT.                                                               
026700     EXIT.                                                                
026800*                                                                         
026900*    TESTS WS-DN-CCYY FOR A LEAP YEAR - DIVISIBLE BY 4, NOT BY 100        
027000*    UNLESS ALSO DIVISIBLE BY 400.                                        
027100 2020-TEST-LEAP-YEAR.                                                     
027200     DIVIDE WS-DN-CCYY BY 4 GIVING WS-DN-Q REMAINDER WS-DN-R.             
027300     IF WS-DN-R = ZERO                                                    
027400         DIVIDE WS-DN-CCYY BY 100 GIVING WS-DN-Q                          
027500                 REMAINDER WS-DN-R                                        
027600         IF WS-DN-R NOT = ZERO                                            
027700             MOVE "Y" TO WS-DN-LEAP-SW                                    
027800         ELSE                                                             
027900             DIVIDE WS-DN-CCYY BY 400 GIVING WS-DN-Q                      
028000                     REMAINDER WS-DN-R                                    
028100             IF WS-DN-R = ZERO                                            
028200                 MOVE "Y" TO WS-DN-LEAP-SW                                
028300             END-IF                                                       
028400         END-IF                                                           
028500     END-IF.                                                              
028600 2020-EXIT.                                                               
028700     EXIT.                                                                
028800*                                                                         
028900 3000-POST-RETURN.                                                        
029000     ADD WS-FINE-AMOUNT TO LU-T-FINE-BALANCE (WS-USER-IX).                
029100     MOVE "N" TO LI-T-BORROWED-FLAG (WS-ITEM-IX).                         
029200     MOVE ZERO TO LI-T-BORROWED-BY-USERID (WS-ITEM-IX).                   
029300*    BORROW-DATE/DUE-DATE ARE LEFT AS-IS ON RETURN - THEY ARE             
029400*    HISTORY, NOT BORROW STATE, AND ARE OVERLAID BY THE NEXT              
029500*    BORROW TRANSACTION AGAINST THIS COPY (SEE LMBORROW).                 
029600 3000-EXIT.                                                               
029700     EXIT.                                                                
