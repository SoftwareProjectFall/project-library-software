000100*****************************************************************         
000200*   LICENSED TO UNIVERSITY LIBRARY SYSTEMS GROUP                          
000300*   ALL RIGHTS RESERVED                                                   
000400*****************************************************************         
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID.     LMUNREG.                                                 
000700 AUTHOR.         M W BRENNAN.                                             
000800 INSTALLATION.   UNIVERSITY LIBRARY SYSTEMS GROUP.                        
000900 DATE-WRITTEN.   05/14/89.                                                
001000 DATE-COMPILED.                                                           
001100 SECURITY.       NON-CONFIDENTIAL.                                        
001200*****************************************************************         
001300*    CHANGE LOG                                                           
001400*    ----------                                                           
001500*    05/14/89  MWB  0007  ORIGINAL PROGRAM - UNREGISTER USER,             
001600*                         ADAPTED FROM THE OLD FUNDPRSR FUND              
001700*                         REMOVAL SERVER'S GUARD-THEN-DELETE              
001800*                         PATTERN.                                        
001850*    02/03/97  HPN  0201  ADDED THE ITEM-ON-LOAN CHECK IN                 
001860*                         1000-CHECK-ELIGIBILITY (1020-COUNT-             
001870*                         BORROWED) - A MEMBER COULD PREVIOUSLY           
001880*                         BE DROPPED FROM THE ROSTER WHILE                
001890*                         STILL HOLDING A BOOK.                           
001900*    01/11/99  HPN  0219  Y2K - NO DATE FIELDS TOUCHED HERE, NOTE         
002000*                         ADDED FOR THE REMEDIATION LOG ONLY.             
002100*    04/14/02  JFT  0266  GUARD ORDER CLARIFIED IN COMMENTS AFTER         
002200*                         A HELP-DESK TICKET ASKED WHY AN ADMIN           
002300*                         COULD NOT BE UNREGISTERED WITH A FINE           
002400*                         OUTSTANDING - BOTH CONDITIONS ALWAYS            
002500*                         APPLY, ADMIN CHECK JUST FAILS FIRST.            
002510*    07/09/06  JFT  0322  AUDIT FOUND TF-ACTOR-USERID WAS NEVER           
002520*                         CHECKED - ANY ACTOR COULD UNREGISTER A          
002530*                         MEMBER.  ADDED 0100-VERIFY-ACTOR-IS-            
002540*                         ADMIN AS THE FIRST GATE, SAME PATTERN           
002550*                         AS LMITMMNT.                                    
002600*****************************************************************         
002700 ENVIRONMENT DIVISION.                                                    
002800 CONFIGURATION SECTION.                                                   
002900 SOURCE-COMPUTER.  IBM-370.                                               
003000 OBJECT-COMPUTER.  IBM-370.                                               
003100 SPECIAL-NAMES.                                                           
003200     C01 IS TOP-OF-FORM                                                   
003300     CLASS NUMERIC-CLASS IS "0" THRU "9"                                  
003400     UPSI-0 ON STATUS IS LM-RERUN-SWITCH.                                 
003500 DATA DIVISION.                                                           
003600 WORKING-STORAGE SECTION.                                                 
003700 01  WS-SWITCHES.                                                         
003800     05  LM-RERUN-SWITCH          PIC X(01) VALUE "N".                    
003900     05  WS-REJECT-SW             PIC X(01) VALUE "N".                    
004000         88  WS-REJECTED              VALUE "Y".                          
004100     05  FILLER                   PIC X(01) VALUE SPACE.                  
004200 01  WS-WORK.                                                             
004300     05  WS-SUB                   PIC 9(04) COMP VALUE ZERO.              
004400     05  WS-MATCH-IX              PIC 9(04) COMP VALUE ZERO.              
004500     05  WS-BORROWED-COUNT        PIC 9(04) COMP VALUE ZERO.              
004600     05  WS-REJECT-REASON         PIC X(30) VALUE SPACES.                 
004700     05  FILLER                   PIC X(01) VALUE SPACE.                  
004800*                                                                         
004900     COPY LMLOG.                                                          
005000*                                                                         
005100 LINKAGE SECTION.                                                         
005200 01  TRAN-FILE-REC.                                                       
005300     05  TF-TRAN-CODE             PIC X(08).                              
005400     05  TF-ACTOR-USERID          PIC 9(06).                              
005500     05  TF-TARGET-USERID         PIC 9(06).                              
005600     05  FILLER                   PIC X(112).                             
005700     COPY LMITEM.                                                         
005800     COPY LMUSER.                                                         
005900*****************************************************************         
006000 PROCEDURE DIVISION USING TRAN-FILE-REC                                   
006100                          LM-ITEM-TABLE                                   
006200                          LM-USER-TABLE.                                  
006300*****************************************************************         
006400 0000-MAINLINE.                                                           
006500     MOVE "LMUNREG " TO LM-LOGMSG-ROUTINE.                                
006510     PERFORM 0100-VERIFY-ACTOR-IS-ADMIN THRU 0100-EXIT.                   
006520     IF NOT WS-REJECTED                                                   
006600         PERFORM 1000-CHECK-ELIGIBILITY THRU 1000-EXIT                    
006650     END-IF.                                                              
006700     IF NOT WS-REJECTED                                                   
006800         PERFORM 2000-REMOVE-USER THRU 2000-EXIT                          
006900     END-IF.                                                              
007000     IF WS-REJECTED                                                       
007100         MOVE WS-REJECT-REASON TO LM-LOGMSG-TEXT                          
007200     ELSE                                                                 
007300         MOVE "USER UNREGISTERED" TO LM-LOGMSG-TEXT                       
007400     END-IF.                                                              
007500     DISPLAY LM-LOGMSG.                                                   
007600     GOBACK.                                                              
007700*                                                                         
007710*    BR-7 - UNREGISTER IS ADMIN ONLY.  ACTOR MUST BE LOGGED IN            
007720*    AND MUST BE AN ADMINISTRATOR - SAME GATE LMITMMNT USES ON            
007730*    ITS ADD/REMOVE/UPDATE TRANSACTIONS.                                  
007740 0100-VERIFY-ACTOR-IS-ADMIN.                                              
007741     MOVE "N" TO WS-REJECT-SW.                                            
007742     IF TF-ACTOR-USERID = ZERO                                            
007743         MOVE "Y" TO WS-REJECT-SW                                         
007744         MOVE "ACTOR NOT LOGGED IN" TO WS-REJECT-REASON                   
007745         GO TO 0100-EXIT                                                  
007746     END-IF.                                                              
007747     SET WS-MATCH-IX TO ZERO.                                             
007748     SET WS-SUB TO 1.                                                     
007749     PERFORM 0110-FIND-ACTOR THRU 0110-EXIT                               
007750             UNTIL WS-SUB > LU-TABLE-COUNT.                               
007751     IF WS-MATCH-IX = ZERO                                                
007752        OR LU-T-IS-ADMIN (WS-MATCH-IX) NOT = "Y"                          
007753         MOVE "Y" TO WS-REJECT-SW                                         
007754         MOVE "ACTOR IS NOT AN ADMINISTRATOR" TO WS-REJECT-REASON         
007755     END-IF.                                                              
007756 0100-EXIT.                                                               
007757     EXIT.                                                                
007758*                                                                         
007759 0110-FIND-ACTOR.                                                         
007760     IF LU-T-USER-ID (WS-SUB) = TF-ACTOR-USERID                           
007761         SET WS-MATCH-IX TO WS-SUB                                        
007762     END-IF.                                                              
007763     ADD 1 TO WS-SUB.                                                     
007764 0110-EXIT.                                                               
007765     EXIT.                                                                
007766*                                                                         
007800*    BR-7 - TARGET MAY NOT BE AN ADMINISTRATOR, MUST HAVE A               
007900*    ZERO FINE BALANCE, AND MAY NOT HAVE ANY ITEM CURRENTLY ON            
008000*    LOAN.  ADMIN CHECK IS TESTED FIRST (SEE 0266 ABOVE).                 
008050 1000-CHECK-ELIGIBILITY.                                                  
008200     MOVE "N" TO WS-REJECT-SW.                                            
008300     SET WS-MATCH-IX TO ZERO.                                             
008400     SET WS-SUB TO 1.                                                     
008500     PERFORM 1010-FIND-TARGET THRU 1010-EXIT                              
008600             UNTIL WS-SUB > LU-TABLE-COUNT.                               
008700     IF WS-MATCH-IX = ZERO                                                
008800         MOVE "Y" TO WS-REJECT-SW                                         
008900         MOVE "TARGET USER NOT FOUND" TO WS-REJECT-REASON                 
009000         GO TO 1000-EXIT                                                  
009100     END-IF.                                                              
009200     IF LU-T-IS-ADMIN (WS-MATCH-IX) = "Y"                                 
009300         MOVE "Y" TO WS-REJECT-SW                                         
009400         MOVE "ADMINISTRATORS MAY NOT BE UNREGISTERED" TO                 
009500             WS-REJECT-REASON                                             
009600         GO TO 1000-EXIT                                                  
009700     END-IF.                                                              
009800     IF LU-T-FINE-BALANCE (WS-MATCH-IX) NOT = ZERO                        
009900         MOVE "Y" TO WS-REJECT-SW                                         
010000         MOVE "TARGET HAS AN OUTSTANDING FINE" TO WS-REJECT-REASON        
010100         GO TO 1000-EXIT                                                  
010200     END-IF.                                                              
010300     MOVE ZERO TO WS-BORROWED-COUNT.                                      
010400     SET WS-SUB TO 1.                                                     
010500     PERFORM 1020-COUNT-BORROWED THRU 1020-EXIT                           
010600             UNTIL WS-SUB > LI-TABLE-COUNT.                               
010700     IF WS-BORROWED-COUNT NOT = ZERO                                      
010800         MOVE "Y" TO WS-REJECT-SW                                         
010900         MOVE "TARGET HAS AN ITEM ON LOAN" TO WS-REJECT-REASON            
011000     END-IF.                                                              
011100 1000-EXIT.                                                               
011200     EXIT.                                                                
011300*                                                                         
011400 1010-FIND-TARGET.                                                        
011500     IF LU-T-USER-ID (WS-SUB) = TF-TARGET-USERID                          
011600         SET WS-MATCH-IX TO WS-SUB                                        
011700     END-IF.                                                              
011800     ADD 1 TO WS-SUB.                                                     
011900 1010-EXIT.                                                               
012000     EXIT.                                                                
012100*                                                                         
012200 1020-COUNT-BORROWED.                                                     
012300     IF LI-T-BORROWED-FLAG (WS-SUB) = "Y"                                 
012400        AND LI-T-BORROWED-BY-USERID (WS-SUB) = TF-TARGET-USERID           
012500         ADD 1 TO WS-BORROWED-COUNT                                       
012600     END-IF.                                                              
012700     ADD 1 TO WS-SUB.                                                     
012800 1020-EXIT.                                                               
012900     EXIT.                                                                
013000*                                                                         
013100*    SHIFT THE REMAINDER OF THE ROSTER DOWN ONE SLOT AND SHRINK           
013200*    THE TABLE - THE SAME PATTERN LMITMMNT USES TO REMOVE A               
013300*    CATALOG ENTRY.                                                       
013400 2000-REMOVE-USER.                                                        
013500     SET WS-SUB TO WS-MATCH-IX.                                           
013600     PERFORM 2010-SHIFT-USER-DOWN THRU 2010-EXIT                          
013700             UNTIL WS-SUB >= LU-TABLE-COUNT.                              
013800     SUBTRACT 1 FROM LU-TABLE-COUNT.                                      
013900 2000-EXIT.                                                               
014000     EXIT.                                                                
014100*                                                                         
014200 2010-SHIFT-USER-DOWN.                                                    
014300     MOVE LU-T-USER-ID (WS-SUB + 1)      TO LU-T-USER-ID (WS-SUB).        
014400     MOVE LU-T-NAME (WS-SUB + 1)         TO LU-T-NAME (WS-SUB).           
014500     MOVE LU-T-USERNAME (WS-SUB + 1)     TO                               
014600         LU-T-USERNAME (WS-SUB).                                          
014700     MOVE LU-T-PASSWORD (WS-SUB + 1)     TO                               
014800         LU-T-PASSWORD (WS-SUB).                                          
014900     MOVE LU-T-IS-ADMIN (WS-SUB + 1)     TO                               
015000         LU-T-IS-ADMIN (WS-SUB).                                          
015100     MOVE LU-T-EMAIL (WS-SUB + 1)        TO LU-T-EMAIL (WS-SUB).          
015200     MOVE LU-T-FINE-BALANCE (WS-SUB + 1) TO                               
015300         LU-T-FINE-BALANCE (WS-SUB).                                      
015400     ADD 1 TO WS-SUB.                                                     
015500 2010-EXIT.                                                               
015600     EXIT.                                                                
