000100*****************************************************************         
000200*   LMRATE.CPY  -  PER-ITEM-TYPE DAILY OVERDUE FINE RATE TABLE            
000300*   (BR-2).  BUILT AS A REDEFINES OVER A VALUE LITERAL, THE WAY           
000400*   THIS SHOP LOADS ITS SMALL CODE TABLES WITHOUT A SEPARATE              
000500*   PARAMETER FILE.                                                       
000600*      RDK 1994-11-08  ORIGINAL TABLE - BOOK/DVD/JOURNAL RATES            
000700*****************************************************************         
000800 01  LM-FINE-RATE-LITERAL.                                                
000900     05  FILLER  PIC X(12) VALUE "BOOK   00100".                          
001000     05  FILLER  PIC X(12) VALUE "DVD    02000".                          
001100     05  FILLER  PIC X(12) VALUE "JOURNAL00050".                          
001200 01  LM-FINE-RATE-TABLE REDEFINES LM-FINE-RATE-LITERAL.                   
001300     05  LR-RATE-ENTRY OCCURS 3 TIMES INDEXED BY LR-RATE-IX.              
001400         10  LR-RATE-TYPE        PIC X(07).                               
001500         10  LR-RATE-AMOUNT      PIC 9(03)V99.                            
001600*                                                                         
001700 77  LR-BOOK-FALLBACK-RATE       PIC 9(03)V99 VALUE 1.00.                 
