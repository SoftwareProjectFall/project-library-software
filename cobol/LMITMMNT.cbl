000100*****************************************************************         
000200*   LICENSED TO UNIVERSITY LIBRARY SYSTEMS GROUP                          
000300*   ALL RIGHTS RESERVED                                                   
000400*****************************************************************         
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID.     LMITMMNT.                                                
000700 AUTHOR.         R D KOWALSKI.                                            
000800 INSTALLATION.   UNIVERSITY LIBRARY SYSTEMS GROUP.                        
000900 DATE-WRITTEN.   04/09/89.                                                
001000 DATE-COMPILED.                                                           
001100 SECURITY.       NON-CONFIDENTIAL.                                        
001200*****************************************************************         
001300*    CHANGE LOG                                                           
001400*    ----------                                                           
001500*    04/09/89  MWB  0002  ORIGINAL PROGRAM - CATALOG ADD/REMOVE/          
001600*                         UPDATE, ADAPTED FROM THE OLD FUNDUPSR           
001700*                         EXISTS-THEN-UPDATE-ELSE-ADD SERVER.             
001800*    09/14/90  MWB  0041  ADDED BR-8 ISBN ASSIGNMENT ON ADD.              
001900*    02/11/93  RDK  0077  ADDED BR-6 REMOVAL GUARD (ITEM ON LOAN          
002000*                         MAY NOT BE DELETED).                            
002100*    07/22/96  RDK  0165  UPDATE NOW LEAVES BLANK TITLE/AUTHOR            
002200*                         UNTOUCHED INSTEAD OF BLANKING THE FIELD.        
002300*    01/11/99  HPN  0219  Y2K - NO DATE FIELDS TOUCHED HERE, NOTE         
002400*                         ADDED FOR THE REMEDIATION LOG ONLY.             
002500*****************************************************************         
002600 ENVIRONMENT DIVISION.                                                    
002700 CONFIGURATION SECTION.                                                   
002800 SOURCE-COMPUTER.  IBM-370.                                               
002900 OBJECT-COMPUTER.  IBM-370.                                               
003000 SPECIAL-NAMES.                                                           
003100     C01 IS TOP-OF-FORM                                                   
003200     CLASS NUMERIC-CLASS IS "0" THRU "9"                                  
003300     UPSI-0 ON STATUS IS LM-RERUN-SWITCH.                                 
003400 DATA DIVISION.                                                           
003500 WORKING-STORAGE SECTION.                                                 
003600 01  WS-SWITCHES.                                                         
003700     05  LM-RERUN-SWITCH          PIC X(01) VALUE "N".                    
003800     05  WS-REJECT-SW             PIC X(01) VALUE "N".                    
003900         88  WS-REJECTED              VALUE "Y".                          
004000     05  WS-FOUND-SW              PIC X(01) VALUE "N".                    
004100         88  WS-ITEM-FOUND            VALUE "Y".                          
004200     05  FILLER                   PIC X(01) VALUE SPACE.                  
004300 01  WS-WORK.                                                             
004400     05  WS-SUB                   PIC 9(04) COMP VALUE ZERO.              
004500     05  WS-MATCH-IX              PIC 9(04) COMP VALUE ZERO.              
004600     05  WS-REJECT-REASON         PIC X(30) VALUE SPACES.                 
004700     05  FILLER                   PIC X(01) VALUE SPACE.                  
004800 01  WS-TODAY-R.                                                          
004900     05  WS-TODAY-CCYY            PIC 9(04).                              
005000     05  WS-TODAY-MM              PIC 9(02).                              
005100     05  WS-TODAY-DD              PIC 9(02).                              
005200 01  WS-TODAY-X REDEFINES WS-TODAY-R PIC 9(08).                           
005300*                                                                         
005400     COPY LMLOG.                                                          
005500*                                                                         
005600 LINKAGE SECTION.                                                         
005700 01  TRAN-FILE-REC.                                                       
005800     05  TF-TRAN-CODE             PIC X(08).                              
005900         88  TF-ADD-ITEM              VALUE "ADDITEM ".                   
006000         88  TF-REMOVE-ITEM           VALUE "DELITEM ".                   
006100         88  TF-UPDATE-ITEM           VALUE "UPDITEM ".                   
006200     05  TF-ACTOR-USERID          PIC 9(06).                              
006300     05  TF-TARGET-USERID         PIC 9(06).                              
006400     05  TF-ISBN                  PIC 9(06).                              
006500     05  TF-TITLE                 PIC X(40).                              
006600     05  TF-AUTHOR                PIC X(30).                              
006700     05  TF-ITEM-TYPE             PIC X(07).                              
006800     05  FILLER                   PIC X(81).                              
006900     COPY LMITEM.                                                         
007000     COPY LMUSER.                                                         
007100 01  LK-NEXT-ISBN                 PIC 9(06) COMP-5.                       
007200 01  LK-SYSTEM-DATE               PIC 9(08).                              
007300*****************************************************************         
007400 PROCEDURE DIVISION USING TRAN-FILE-REC                                   
007500                          LM-ITEM-TABLE                                   
007600                          LM-USER-TABLE                                   
007700                          LK-NEXT-ISBN                                    
007800                          LK-SYSTEM-DATE.                                 
007900*****************************************************************         
008000 0000-MAINLINE.                                                           
008100     MOVE "LMITMMNT" TO LM-LOGMSG-ROUTINE.                                
008200     PERFORM 0100-VERIFY-ACTOR-IS-ADMIN THRU 0100-EXIT.                   
008300     IF NOT WS-REJECTED                                                   
008400         EVALUATE TRUE                                                    
008500             WHEN TF-ADD-ITEM                                             
008600                 PERFORM 1000-ADD-ITEM THRU 1000-EXIT                     
008700             WHEN TF-REMOVE-ITEM                                          
008800                 PERFORM 2000-REMOVE-ITEM THRU 2000-EXIT                  
008900             WHEN TF-UPDATE-ITEM                                          
009000                 PERFORM 3000-UPDATE-ITEM THRU 3000-EXIT                  
009100         END-EVALUATE                                                     
009200     END-IF.                                                              
009300     IF WS-REJECTED                                                       
009400         MOVE WS-REJECT-REASON TO LM-LOGMSG-TEXT                          
009500     ELSE                                                                 
009600         MOVE "TRANSACTION COMPLETED" TO LM-LOGMSG-TEXT                   
009700     END-IF.                                                              
009800     DISPLAY LM-LOGMSG.                                                   
009900     GOBACK.                                                              
010000*                                                                         
010100*    ADD/REMOVE/UPDATE ARE ALL ADMIN-ONLY (SPEC ITEMS 1-3).               
010200 0100-VERIFY-ACTOR-IS-ADMIN.                                              
010300     MOVE "N" TO WS-REJECT-SW.                                            
010400     IF TF-ACTOR-USERID = ZERO                                            
010500         MOVE "Y" TO WS-REJECT-SW                                         
010600         MOVE "ACTOR NOT LOGGED IN" TO WS-REJECT-REASON                   
010700         GO TO 0100-EXIT                                                  
010800     END-IF.                                                              
010900     SET WS-MATCH-IX TO ZERO.                                             
011000     SET WS-SUB TO 1.                                                     
011100     PERFORM 0110-FIND-ACTOR THRU 0110-EXIT                               
011200             UNTIL WS-SUB > LU-TABLE-COUNT.                               
011300     IF WS-MATCH-IX = ZERO                                                
011400        OR LU-T-IS-ADMIN (WS-MATCH-IX) NOT = "Y"                          
011500         MOVE "Y" TO WS-REJECT-SW                                         
011600         MOVE "ACTOR IS NOT AN ADMINISTRATOR" TO WS-REJECT-REASON         
011700     END-IF.                                                              
011800 0100-EXIT.                                                               
011900     EXIT.                                                                
012000*                                                                         
012100 0110-FIND-ACTOR.                                                         
012200     IF LU-T-USER-ID (WS-SUB) = TF-ACTOR-USERID                           
012300         SET WS-MATCH-IX TO WS-SUB                                        
012400     END-IF.                                                              
012500     ADD 1 TO WS-SUB.                                                     
012600 0110-EXIT.                                                               
012700     EXIT.                                                                
012800*                                                                         
012900*    BR-8 - ASSIGN NEXT ISBN (PRE-INCREMENT), APPEND TO CATALOG.          
013000 1000-ADD-ITEM.                                                           
013100     ADD 1 TO LK-NEXT-ISBN.                                               
013200     ADD 1 TO LI-TABLE-COUNT.                                             
013300     SET LI-TABLE-IX TO LI-TABLE-COUNT.                                   
013400     MOVE LK-NEXT-ISBN        TO LI-T-ISBN (LI-TABLE-IX).                 
013500     MOVE TF-TITLE            TO LI-T-TITLE (LI-TABLE-IX).                
013600     MOVE TF-AUTHOR           TO LI-T-AUTHOR (LI-TABLE-IX).               
013700     MOVE TF-ITEM-TYPE        TO LI-T-ITEM-TYPE (LI-TABLE-IX).            
013800     MOVE "N"                 TO LI-T-BORROWED-FLAG (LI-TABLE-IX).        
013900     MOVE ZERO                TO                                          
014000         LI-T-BORROWED-BY-USERID (LI-TABLE-IX).                           
014100     MOVE ZERO                TO LI-T-BORROW-DATE (LI-TABLE-IX).          
014200     MOVE ZERO                TO LI-T-DUE-DATE (LI-TABLE-IX).             
014300 1000-EXIT.                                                               
014400     EXIT.                                                                
014500*                                                                         
014600*    BR-6 - REMOVAL GUARD: ITEM MAY NOT BE REMOVED WHILE ON LOAN.         
014700 2000-REMOVE-ITEM.                                                        
014800     IF TF-ISBN = ZERO                                                    
014900         MOVE "Y" TO WS-REJECT-SW                                         
015000         MOVE "ISBN IS BLANK" TO WS-REJECT-REASON                         
015100         GO TO 2000-EXIT                                                  
015200     END-IF.                                                              
015300     PERFORM 2900-FIND-ITEM-BY-ISBN THRU 2900-EXIT.                       
015400     IF NOT WS-ITEM-FOUND                                                 
015500         MOVE "Y" TO WS-REJECT-SW                                         
015600         MOVE "ISBN NOT FOUND IN CATALOG" TO WS-REJECT-REASON             
015700         GO TO 2000-EXIT                                                  
015800     END-IF.                                                              
015900     IF LI-T-BORROWED-FLAG (WS-MATCH-IX) = "Y"                            
016000         MOVE "Y" TO WS-REJECT-SW                                         
016100         MOVE "ITEM IS CURRENTLY BORROWED" TO WS-REJECT-REASON            
016200         GO TO 2000-EXIT                                                  
016300     END-IF.                                                              
016400     SET WS-SUB TO WS-MATCH-IX.                                           
016500     PERFORM 2010-SHIFT-ITEM-DOWN THRU 2010-EXIT                          
016600             UNTIL WS-SUB >= LI-TABLE-COUNT.                              
016700     SUBTRACT 1 FROM LI-TABLE-COUNT.                                      
016800 2000-EXIT.                                                               
016900     EXIT.                                                                
017000*                                                                         
017100 2010-SHIFT-ITEM-DOWN.                                                    
017200     MOVE LI-T-ISBN (WS-SUB + 1)    TO LI-T-ISBN (WS-SUB).                
017300     MOVE LI-T-TITLE (WS-SUB + 1)   TO LI-T-TITLE (WS-SUB).               
017400     MOVE LI-T-AUTHOR (WS-SUB + 1)  TO LI-T-AUTHOR (WS-SUB).              
017500     MOVE LI-T-ITEM-TYPE (WS-SUB + 1)                                     
017600                                    TO LI-T-ITEM-TYPE (WS-SUB).           
017700     MOVE LI-T-BORROWED-FLAG (WS-SUB + 1) TO                              
017800         LI-T-BORROWED-FLAG (WS-SUB).                                     
017900     MOVE LI-T-BORROWED-BY-USERID (WS-SUB + 1) TO                         
018000         LI-T-BORROWED-BY-USERID (WS-SUB).                                
018100     MOVE LI-T-BORROW-DATE (WS-SUB + 1) TO                                
018200         LI-T-BORROW-DATE (WS-SUB).                                       
018300     MOVE LI-T-DUE-DATE (WS-SUB + 1) TO LI-T-DUE-DATE (WS-SUB).           
018400     ADD 1 TO WS-SUB.                                                     
018500 2010-EXIT.                                                               
018600     EXIT.                                                                
018700*                                                                         
018800*    UPDATE - OVERWRITE TITLE AND/OR AUTHOR ONLY FOR NON-BLANK            
018900*    SUPPLIED VALUES.                                                     
019000 3000-UPDATE-ITEM.                                                        
019100     PERFORM 2900-FIND-ITEM-BY-ISBN THRU 2900-EXIT.                       
019200     IF NOT WS-ITEM-FOUND                                                 
019300         MOVE "Y" TO WS-REJECT-SW                                         
019400         MOVE "ISBN NOT FOUND IN CATALOG" TO WS-REJECT-REASON             
019500         GO TO 3000-EXIT                                                  
019600     END-IF.                                                              
019700     IF TF-TITLE NOT = SPACES                                             
019800         MOVE TF-TITLE TO LI-T-TITLE (WS-MATCH-IX)                        
019900     END-IF.                                                              
020000     IF TF-AUTHOR NOT = SPACES                                            
020100         MOVE TF-AUTHOR TO LI-T-AUTHOR (WS-MATCH-IX)                      
020200     END-IF.                                                              
020300 3000-EXIT.                                                               
020400     EXIT.                                                                
020500*                                                                         
020600 2900-FIND-ITEM-BY-ISBN.                                                  
020700     MOVE "N" TO WS-FOUND-SW.                                             
020800     SET WS-MATCH-IX TO ZERO.                                             
020900     SET WS-SUB TO 1.                                                     
021000     PERFORM 2910-MATCH-ISBN THRU 2910-EXIT                               
021100             UNTIL WS-SUB > LI-TABLE-COUNT.                               
021200 2900-EXIT.                                                               
021300     EXIT.                                                                
021400*                                                                         
021500 2910-MATCH-ISBN.                                                         
021600     IF LI-T-ISBN (WS-SUB) = TF-ISBN                                      
021700         SET WS-MATCH-IX TO WS-SUB                                        
021800         MOVE "Y" TO WS-FOUND-SW                                          
021900     END-IF.                                                              
022000     ADD 1 TO WS-SUB.                                                     
022100 2910-EXIT.                                                               
022200     EXIT.                                                                
