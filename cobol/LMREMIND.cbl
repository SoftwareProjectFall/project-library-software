000100*****************************************************************         
000200*   LICENSED TO UNIVERSITY LIBRARY SYSTEMS GROUP                          
000300*   ALL RIGHTS RESERVED                                                   
000400*****************************************************************         
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID.     LMREMIND.                                                
000700 AUTHOR.         R D KOWALSKI.                                            
000800 INSTALLATION.   UNIVERSITY LIBRARY SYSTEMS GROUP.                        
000900 DATE-WRITTEN.   11/08/94.                                                
001000 DATE-COMPILED.                                                           
001100 SECURITY.       NON-CONFIDENTIAL.                                        
001200*****************************************************************         
001300*    CHANGE LOG                                                           
001400*    ----------                                                           
001500*    11/08/94  RDK  0118  ORIGINAL PROGRAM - OVERDUE REMINDER             
001600*                         CONTROL-BREAK REPORT, ADAPTED FROM THE          
001700*                         OLD CSIMPCL SIMPLE CLIENT FAN-OUT               
001800*                         DRIVER.                                         
001900*    01/11/99  HPN  0219  Y2K - OVERDUE COMPARE NOW USES CCYYMMDD         
002000*                         FIELDS THROUGHOUT.                              
002100*    05/17/06  JFT  0301  REPORT HEADING AND SPACING ALIGNED TO           
002200*                         THE REST OF THE NIGHTLY RUN'S PRINT             
002300*                         OUTPUT PER THE OPERATIONS STYLE GUIDE.          
002350*    09/05/06  JFT  0331  MESSAGE TEXT STRING WAS BUILT DIRECTLY          
002360*                         FROM THE PACKED OVERDUE-COUNT FIELD -           
002370*                         MESSAGE CAME OUT GARBLED.  STRING NOW           
002380*                         USES THE DISPLAY-FORMAT WD-OVERDUE-COUNT        
002390*                         THAT WAS ALREADY BEING BUILT FOR PRINT.         
002400*****************************************************************         
002500 ENVIRONMENT DIVISION.                                                    
002600 CONFIGURATION SECTION.                                                   
002700 SOURCE-COMPUTER.  IBM-370.                                               
002800 OBJECT-COMPUTER.  IBM-370.                                               
002900 SPECIAL-NAMES.                                                           
003000     C01 IS TOP-OF-FORM                                                   
003100     CLASS NUMERIC-CLASS IS "0" THRU "9"                                  
003200     UPSI-0 ON STATUS IS LM-RERUN-SWITCH.                                 
003300 INPUT-OUTPUT SECTION.                                                    
003400 FILE-CONTROL.                                                            
003500     SELECT REMINDER-RPT ASSIGN TO LMREMRPT                               
003600         ORGANIZATION IS LINE SEQUENTIAL                                  
003700         FILE STATUS IS WS-RPT-STATUS.                                    
003800 DATA DIVISION.                                                           
003900 FILE SECTION.                                                            
004000 FD  REMINDER-RPT                                                         
004100     RECORDING MODE IS F                                                  
004200     LABEL RECORDS ARE STANDARD.                                          
004300 01  REMINDER-RPT-LINE.                                                   
004400     05  FILLER                   PIC X(80).                              
004500 WORKING-STORAGE SECTION.                                                 
004600 01  WS-SWITCHES.                                                         
004700     05  LM-RERUN-SWITCH          PIC X(01) VALUE "N".                    
004800     05  WS-RPT-STATUS            PIC X(02) VALUE SPACES.                 
004900         88  WS-RPT-OK                VALUE "00".                         
005000     05  FILLER                   PIC X(01) VALUE SPACE.                  
005100 01  WS-WORK.                                                             
005200     05  WS-SUB                   PIC 9(04) COMP VALUE ZERO.              
005300     05  WS-USER-SUB              PIC 9(04) COMP VALUE ZERO.              
005400     05  WS-BREAK-IX              PIC 9(04) COMP VALUE ZERO.              
005500     05  WS-TODAY                 PIC 9(08).                              
005600     05  FILLER                   PIC X(01) VALUE SPACE.                  
005700 01  WS-HEADING-1.                                                        
005800     05  FILLER                   PIC X(09) VALUE "USER-ID  ".            
005900     05  FILLER                   PIC X(31) VALUE "NAME".                 
006000     05  FILLER                   PIC X(15) VALUE "OVERDUE-COUNT".        
006100     05  FILLER                   PIC X(25) VALUE "MESSAGE".              
006200 01  WS-HEADING-2                 PIC X(66) VALUE ALL "-".                
006300 01  WS-DETAIL-LINE.                                                      
006400     05  WD-USER-ID               PIC 9(06).                              
006500     05  FILLER                   PIC X(03) VALUE SPACES.                 
006600     05  WD-NAME                  PIC X(30).                              
006700     05  FILLER                   PIC X(01) VALUE SPACES.                 
006800     05  WD-OVERDUE-COUNT         PIC Z(03)9.                             
006900     05  FILLER                   PIC X(02) VALUE SPACES.                 
007000     05  WD-MESSAGE               PIC X(30).                              
007100*                                                                         
007200     COPY LMLOG.                                                          
007300     COPY LMREMLN.                                                        
007400*                                                                         
007500 LINKAGE SECTION.                                                         
007600 01  LK-SYSTEM-DATE               PIC 9(08).                              
007700     COPY LMITEM.                                                         
007800     COPY LMUSER.                                                         
007900*****************************************************************         
008000 PROCEDURE DIVISION USING LM-ITEM-TABLE                                   
008100                          LM-USER-TABLE                                   
008200                          LK-SYSTEM-DATE.                                 
008300*****************************************************************         
008400 0000-MAINLINE.                                                           
008500     MOVE "LMREMIND" TO LM-LOGMSG-ROUTINE.                                
008600     MOVE LK-SYSTEM-DATE TO WS-TODAY.                                     
008700     PERFORM 1000-ACCUMULATE-OVERDUE THRU 1000-EXIT.                      
008800     PERFORM 2000-PRINT-REPORT THRU 2000-EXIT.                            
008900     MOVE "REMINDER FAN-OUT COMPLETE" TO LM-LOGMSG-TEXT.                  
009000     DISPLAY LM-LOGMSG.                                                   
009100     GOBACK.                                                              
009200*                                                                         
009300*    PASS 1 (BR-15) - SCAN THE WHOLE CATALOG ONCE, BUILDING A             
009400*    PER-USER OVERDUE-ITEM ACCUMULATOR KEYED ON USER-ID.  A USER          
009500*    NOT YET IN THE TABLE IS ADDED THE FIRST TIME THEY ARE SEEN.          
009600 1000-ACCUMULATE-OVERDUE.                                                 
009700     MOVE ZERO TO LR-TABLE-COUNT.                                         
009800     SET WS-SUB TO 1.                                                     
009900     PERFORM 1010-SCAN-ONE-ITEM THRU 1010-EXIT                            
010000             UNTIL WS-SUB > LI-TABLE-COUNT.                               
010100 1000-EXIT.                                                               
010200     EXIT.                                                                
010300*                                                                         
010400 1010-SCAN-ONE-ITEM.                                                      
010500     IF LI-T-BORROWED-FLAG (WS-SUB) = "Y"                                 
010600        AND LI-T-DUE-DATE (WS-SUB) < WS-TODAY                             
010700         PERFORM 1020-POST-TO-ACCUMULATOR THRU 1020-EXIT                  
010800     END-IF.                                                              
010900     ADD 1 TO WS-SUB.                                                     
011000 1010-EXIT.                                                               
011100     EXIT.                                                                
011200*                                                                         
011300 1020-POST-TO-ACCUMULATOR.                                                
011400     SET WS-BREAK-IX TO ZERO.                                             
011500     SET LR-TABLE-IX TO 1.                                                
011600     PERFORM 1030-FIND-ACCUMULATOR-ROW THRU 1030-EXIT                     
011700             UNTIL LR-TABLE-IX > LR-TABLE-COUNT.                          
011800     IF WS-BREAK-IX = ZERO                                                
011900         ADD 1 TO LR-TABLE-COUNT                                          
012000         SET LR-TABLE-IX TO LR-TABLE-COUNT                                
012100         MOVE LI-T-BORROWED-BY-USERID (WS-SUB) TO                         
012200             LR-T-USER-ID (LR-TABLE-IX)                                   
012300         MOVE ZERO TO LR-T-OVERDUE-COUNT (LR-TABLE-IX)                    
012400         SET WS-BREAK-IX TO LR-TABLE-IX                                   
012500     END-IF.                                                              
012600     ADD 1 TO LR-T-OVERDUE-COUNT (WS-BREAK-IX).                           
012700 1020-EXIT.                                                               
012800     EXIT.                                                                
012900*                                                                         
013000 1030-FIND-ACCUMULATOR-ROW.                                               
013100     IF LR-T-USER-ID (LR-TABLE-IX) =                                      
013200             LI-T-BORROWED-BY-USERID (WS-SUB)                             
013300         SET WS-BREAK-IX TO LR-TABLE-IX                                   
013400     END-IF.                                                              
013500     SET LR-TABLE-IX UP BY 1.                                             
013600 1030-EXIT.                                                               
013700     EXIT.                                                                
013800*                                                                         
013900*    PASS 2 (BR-15) - WALK THE ROSTER IN ROSTER ORDER; A USER             
014000*    WITH NO ENTRY IN THE ACCUMULATOR RECEIVES NO LINE AT ALL.            
014100 2000-PRINT-REPORT.                                                       
014200     OPEN OUTPUT REMINDER-RPT.                                            
014300     MOVE WS-HEADING-1 TO REMINDER-RPT-LINE.                              
014400     WRITE REMINDER-RPT-LINE.                                             
014500     MOVE WS-HEADING-2 TO REMINDER-RPT-LINE.                              
014600     WRITE REMINDER-RPT-LINE.                                             
014700     SET WS-USER-SUB TO 1.                                                
014800     PERFORM 2010-PRINT-ONE-USER THRU 2010-EXIT                           
014900             UNTIL WS-USER-SUB > LU-TABLE-COUNT.                          
015000     CLOSE REMINDER-RPT.                                                  
015100 2000-EXIT.                                                               
015200     EXIT.                                                                
015300*                                                                         
015400 2010-PRINT-ONE-USER.                                                     
015500     SET WS-BREAK-IX TO ZERO.                                             
015600     SET LR-TABLE-IX TO 1.                                                
015700     PERFORM 2020-FIND-USER-TOTAL THRU 2020-EXIT                          
015800             UNTIL LR-TABLE-IX > LR-TABLE-COUNT.                          
015900     IF WS-BREAK-IX NOT = ZERO                                            
016000         MOVE LU-T-USER-ID (WS-USER-SUB) TO WD-USER-ID                    
016100         MOVE LU-T-NAME (WS-USER-SUB)    TO WD-NAME                       
016200         MOVE LR-T-OVERDUE-COUNT (WS-BREAK-IX) TO                         
016300             WD-OVERDUE-COUNT                                             
016400         STRING "YOU HAVE " DELIMITED BY SIZE                             
016500                 WD-OVERDUE-COUNT DELIMITED BY SIZE                       
016700                 " OVERDUE ITEM(S)." DELIMITED BY SIZE                    
016800             INTO WD-MESSAGE                                              
016900         MOVE WS-DETAIL-LINE TO REMINDER-RPT-LINE                         
017000         WRITE REMINDER-RPT-LINE                                          
017100     END-IF.                                                              
017200     ADD 1 TO WS-USER-SUB.                                                
017300 2010-EXIT.                                                               
017400     EXIT.                                                                
017500*                                                                         
017600 2020-FIND-USER-TOTAL.                                                    
017700     IF LR-T-USER-ID (LR-TABLE-IX) = LU-T-USER-ID (WS-USER-SUB)           
017800         SET WS-BREAK-IX TO LR-TABLE-IX                                   
017900     END-IF.                                                              
018000     SET LR-TABLE-IX UP BY 1.                                             
018100 2020-EXIT.                                                               
018200     EXIT.                                                                
