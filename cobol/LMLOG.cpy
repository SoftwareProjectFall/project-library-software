000100*****************************************************************         
000200*   LMLOG.CPY  -  SHARED USERLOG AUDIT LINE LAYOUT                        
000300*   CARRIED FORWARD FROM THE OLD CSIMPAPP/STOCKAPP LOGMSG/LOGREC          
000400*   FAMILY.  EVERY LM- PROGRAM BUILDS ONE OF THESE AND WRITES IT          
000500*   TO THE RUN LOG VIA THE DO-USERLOG / DO-USERLOG-ERR PARAGRAPHS.        
000600*****************************************************************         
000700 01  LM-LOGMSG.                                                           
000800     05  LM-LOGMSG-ROUTINE       PIC X(08).                               
000900     05  FILLER                  PIC X(04) VALUE " => ".                  
001000     05  LM-LOGMSG-TEXT          PIC X(50).                               
001100     05  FILLER                  PIC X(08) VALUE SPACES.                  
001200 01  LM-LOGMSG-ERR.                                                       
001300     05  LM-LOGMSG-ERR-ROUTINE   PIC X(08).                               
001400     05  FILLER                  PIC X(08) VALUE " ERR => ".              
001500     05  LM-ERR-PARA             PIC X(10).                               
001600     05  FILLER                  PIC X(11) VALUE " FAILED RC=".           
001700     05  LM-ERR-CODE             PIC S9(04).                              
001800     05  FILLER                  PIC X(13) VALUE SPACES.                  
