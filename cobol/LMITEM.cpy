000100*****************************************************************         
000200*   LMITEM.CPY  -  CATALOG ITEM RECORD  (BOOK / DVD / JOURNAL)            
000300*   106-BYTE FIXED RECORD, LINE-SEQUENTIAL ITEM FILE.                     
000400*   ADAPTED FROM THE OLD CUST-ITEM / QUOTE-ITEM VIEW RECORDS.             
000500*      MWB 1989-04-02  ORIGINAL LAYOUT                                    
000600*      RDK 1994-11-08  ADDED LI-DUE-DATE-GRP REDEFINES FOR BR-9           
000700*      HPN 1999-01-11  Y2K - DATES WIDENED TO CCYYMMDD (WAS               
000800*                       YYMMDD)                                           
000900*****************************************************************         
001000 01  LM-ITEM-RECORD.                                                      
001100     05  LI-ISBN                 PIC 9(06).                               
001200     05  LI-TITLE                PIC X(40).                               
001300     05  LI-AUTHOR               PIC X(30).                               
001400     05  LI-ITEM-TYPE            PIC X(07).                               
001500         88  LI-TYPE-BOOK            VALUE "BOOK   ".                     
001600         88  LI-TYPE-DVD             VALUE "DVD    ".                     
001700         88  LI-TYPE-JOURNAL         VALUE "JOURNAL".                     
001800     05  LI-BORROWED-FLAG        PIC X(01).                               
001900         88  LI-IS-BORROWED          VALUE "Y".                           
002000         88  LI-NOT-BORROWED         VALUE "N".                           
002100     05  LI-BORROWED-BY-USERID   PIC 9(06).                               
002200*    REDEFINES OF THE BORROW/DUE DATES FOR THE OVERDUE-DAYS               
002300*    ARITHMETIC IN LMRETURN AND THE OVERDUE TEST (BR-9) IN                
002400*    LMSRCH AND LMREMIND.                                                 
002500     05  LI-BORROW-DATE          PIC 9(08).                               
002600     05  LI-BORROW-DATE-GRP REDEFINES LI-BORROW-DATE.                     
002700         10  LI-BORROW-CCYY          PIC 9(04).                           
002800         10  LI-BORROW-MM            PIC 9(02).                           
002900         10  LI-BORROW-DD            PIC 9(02).                           
003000     05  LI-DUE-DATE             PIC 9(08).                               
003100     05  LI-DUE-DATE-GRP REDEFINES LI-DUE-DATE.                           
003200         10  LI-DUE-CCYY             PIC 9(04).                           
003300         10  LI-DUE-MM               PIC 9(02).                           
003400         10  LI-DUE-DD               PIC 9(02).                           
003500     05  FILLER                  PIC X(14).                               
003600*                                                                         
003700*    IN-MEMORY CATALOG TABLE LOADED BY LMBATCH AT START OF RUN AND        
003800*    REWRITTEN IN FULL AFTER EVERY MUTATING TRANSACTION.                  
003900 01  LM-ITEM-TABLE.                                                       
004000     05  LI-TABLE-COUNT          PIC 9(04) COMP VALUE ZERO.               
004100     05  FILLER                  PIC X(01) VALUE SPACE.                   
004200     05  LI-TABLE-ENTRY OCCURS 0 TO 500 TIMES                             
004300                         DEPENDING ON LI-TABLE-COUNT                      
004400                         INDEXED BY LI-TABLE-IX.                          
004500         10  LI-T-ISBN               PIC 9(06).                           
004600         10  LI-T-TITLE              PIC X(40).                           
004700         10  LI-T-AUTHOR             PIC X(30).                           
004800         10  LI-T-ITEM-TYPE          PIC X(07).                           
004900         10  LI-T-BORROWED-FLAG      PIC X(01).                           
005000         10  LI-T-BORROWED-BY-USERID PIC 9(06).                           
005100         10  LI-T-BORROW-DATE        PIC 9(08).                           
005200         10  LI-T-DUE-DATE           PIC 9(08).                           
